000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSSCORE.
000300 AUTHOR.         R J LANCASTER.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   03/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSSCORE  --  COMPOSITE INDUCTION PRIORITY SCORE
001000*    CALLED ONCE PER RUN FROM TSINDUC PARAGRAPH 500-SCORE-AND-
001100*    RANK, WHICH LOOPS ALL 25 FLEET-MASTER-TABLE ENTRIES ITSELF.
001150*    COMPUTES THE FIVE WEIGHTED FACTORS AND THE FINAL COMPOSITE
001200*    SCORE, ROUNDED HALF-UP TO 3 DECIMALS, FOR EACH ENTRY.
001300*    WEIGHTS:  READINESS .30   MILEAGE   .20   BRANDING  .20
001400*              MAINT-RCY .15   STABLING  .15
001500******************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    03/04/91  RJL  ORIGINAL - 5-FACTOR WEIGHTED COMPOSITE
001900*    08/19/92  RJL  CLAMP MILEAGE FACTOR AT ZERO FOR HIGH-MILE
002000*                   TRAINSETS PER FLEET ENGINEERING REQUEST 114
002100*    02/11/99  RJL  Y2K AUDIT - NO DATE ARITHMETIC IN THIS
002200*                   PROGRAM, NO CHANGE REQUIRED
002300*    07/30/04  KPT  STABLING FACTOR DIVISOR CHANGED FROM 20 TO
002400*                   25 BAYS PER YARD EXPANSION (REQ 286)
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.   IBM-390.
002900 OBJECT-COMPUTER.   IBM-390.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003350 77  WS-BRAND-FACTOR                 PIC S9V999 COMP-3.
003360 77  WS-STABLE-FACTOR                PIC S9V999 COMP-3.
003400 01  WS-WORK-FIELDS.
003500     05  WS-MILE-FACTOR              PIC S9V999 COMP-3.
003900     05  WS-MAINT-FACTOR             PIC S9V999 COMP-3.
004100     05  WS-DAYS-SINCE-MAINT         PIC S9(05) COMP.
004800 LINKAGE SECTION.
004900 01  LK-RUN-DATE                     PIC 9(08).
004950 01  LK-RUN-DATE-R REDEFINES LK-RUN-DATE.
004960     05  LK-RUN-CCYY                 PIC 9(04).
004970     05  LK-RUN-MM                   PIC 9(02).
004980     05  LK-RUN-DD                   PIC 9(02).
005100     COPY TSFLEET.
005200 PROCEDURE DIVISION USING LK-RUN-DATE, FLEET-MASTER-TABLE.
005300******************************************************************
005400 000-MAIN-CONTROL.
005500     PERFORM VARYING FLT-IDX FROM 1 BY 1
005600         UNTIL FLT-IDX > 25
005700         PERFORM 100-SCORE-ONE-TRAINSET THRU 100-EXIT
005800     END-PERFORM.
005900     GOBACK.
006000 000-MAIN-CONTROL-EXIT.
006100     EXIT.
006200******************************************************************
006300*    SCORE A SINGLE FLEET-ENTRY.  EACH FACTOR FLOORS AT ZERO.
006400******************************************************************
006500 100-SCORE-ONE-TRAINSET.
006600     PERFORM 110-READINESS-FACTOR THRU 110-EXIT.
006700     PERFORM 120-MILEAGE-FACTOR THRU 120-EXIT.
006800     PERFORM 130-BRANDING-FACTOR THRU 130-EXIT.
006900     PERFORM 140-MAINT-FACTOR THRU 140-EXIT.
007000     PERFORM 150-STABLING-FACTOR THRU 150-EXIT.
007100     COMPUTE TS-COMPOSITE-SCORE (FLT-IDX) ROUNDED =
007200         (TS-READY-SCORE (FLT-IDX) * 0.30) +
007300         (WS-MILE-FACTOR            * 0.20) +
007400         (WS-BRAND-FACTOR           * 0.20) +
007500         (WS-MAINT-FACTOR           * 0.15) +
007600         (WS-STABLE-FACTOR          * 0.15).
007700 100-EXIT.
007800     EXIT.
007900******************************************************************
008000 110-READINESS-FACTOR.
008100     IF TS-IS-READY (FLT-IDX)
008200         MOVE 1.000 TO TS-READY-SCORE (FLT-IDX)
008300     ELSE
008400         MOVE 0.000 TO TS-READY-SCORE (FLT-IDX)
008500     END-IF.
008600 110-EXIT.
008700     EXIT.
008800******************************************************************
008900*    MILEAGE FACTOR = 1 - ((MILEAGE - 50000) / 50000), FLOOR 0
009000******************************************************************
009100 120-MILEAGE-FACTOR.
009200     COMPUTE WS-MILE-FACTOR ROUNDED =
009300         1 - ((TS-MILEAGE (FLT-IDX) - 50000) / 50000).
009400     IF WS-MILE-FACTOR < 0
009500         MOVE 0 TO WS-MILE-FACTOR
009600     END-IF.
009700     MOVE WS-MILE-FACTOR TO TS-MILEAGE-SCORE (FLT-IDX).
009800 120-EXIT.
009900     EXIT.
010000******************************************************************
010100*    BRANDING FACTOR = .5 IF NO BRANDING COMMITMENT, ELSE
010200*    1 - (CUR-HOURS / REQ-HOURS), FLOOR 0
010300******************************************************************
010400 130-BRANDING-FACTOR.
010500     IF NOT TS-HAS-BRANDING (FLT-IDX)
010600         MOVE 0.500 TO WS-BRAND-FACTOR
010700     ELSE
010800         IF TS-BRAND-REQ-HOURS (FLT-IDX) = ZERO
010900             MOVE 0.500 TO WS-BRAND-FACTOR
011000         ELSE
011100             COMPUTE WS-BRAND-FACTOR ROUNDED =
011200                 1 - (TS-BRAND-CUR-HOURS (FLT-IDX) /
011300                      TS-BRAND-REQ-HOURS (FLT-IDX))
011400             IF WS-BRAND-FACTOR < 0
011500                 MOVE 0 TO WS-BRAND-FACTOR
011600             END-IF
011700         END-IF
011800     END-IF.
011900     MOVE WS-BRAND-FACTOR TO TS-BRANDING-SCORE (FLT-IDX).
012000 130-EXIT.
012100     EXIT.
012200******************************************************************
012300*    MAINTENANCE RECENCY FACTOR = .5 IF NO MAINT DATE ON FILE,
012400*    ELSE MIN(1, DAYS-SINCE-MAINT / 30).  DAYS COMPUTED ON A
012500*    30-DAY-MONTH / 360-DAY-YEAR BASIS, HOUSE STANDARD FOR
012600*    AGING CALCULATIONS (SEE PARAGRAPH 145-CALC-DAYS-SINCE).
012700******************************************************************
012800 140-MAINT-FACTOR.
012900     IF TS-LAST-MAINT-DATE (FLT-IDX) = ZERO
013000         MOVE 0.500 TO WS-MAINT-FACTOR
013100     ELSE
013500         PERFORM 145-CALC-DAYS-SINCE THRU 145-EXIT
013600         IF WS-DAYS-SINCE-MAINT > 30
014000             MOVE 1.000 TO WS-MAINT-FACTOR
014100         ELSE
014200             COMPUTE WS-MAINT-FACTOR ROUNDED =
014300                 WS-DAYS-SINCE-MAINT / 30
014400         END-IF
014500     END-IF.
014600     MOVE WS-MAINT-FACTOR TO TS-MAINT-SCORE (FLT-IDX).
014700 140-EXIT.
014800     EXIT.
014900******************************************************************
015000*    DAYS-SINCE-MAINT ON A 360-DAY/30-DAY-MONTH BASIS
015100******************************************************************
015200 145-CALC-DAYS-SINCE.
015300     COMPUTE WS-DAYS-SINCE-MAINT =
015400         ((LK-RUN-CCYY - TS-LMD-CCYY (FLT-IDX)) * 360) +
015500         ((LK-RUN-MM - TS-LMD-MM (FLT-IDX)) * 30) +
015600         (LK-RUN-DD - TS-LMD-DD (FLT-IDX)).
015700     IF WS-DAYS-SINCE-MAINT < 0
015800         MOVE 0 TO WS-DAYS-SINCE-MAINT
015900     END-IF.
016000 145-EXIT.
016100     EXIT.
016200******************************************************************
016300*    STABLING FACTOR = .5 IF BAY NOT ASSIGNED (ZERO), ELSE
016400*    1 - (BAY-NUMBER / 25), FLOOR 0
016500******************************************************************
016600 150-STABLING-FACTOR.
016700     IF TS-STABLING-BAY (FLT-IDX) = ZERO
016800         MOVE 0.500 TO WS-STABLE-FACTOR
016900     ELSE
017000         COMPUTE WS-STABLE-FACTOR ROUNDED =
017100             1 - (TS-STABLING-BAY (FLT-IDX) / 25)
017200         IF WS-STABLE-FACTOR < 0
017300             MOVE 0 TO WS-STABLE-FACTOR
017400         END-IF
017500     END-IF.
017600     MOVE WS-STABLE-FACTOR TO TS-STABLING-SCORE (FLT-IDX).
017700 150-EXIT.
017800     EXIT.
