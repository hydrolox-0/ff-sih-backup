000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSRANK.
000300 AUTHOR.         M T OSEI.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   03/18/1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSRANK  --  ORDER FLEET-MASTER-TABLE BY INDUCTION PRIORITY
001000*    DESCENDING COMPOSITE SCORE, TIES BROKEN BY ASCENDING
001100*    TRAINSET ID.  CALLED FROM TSINDUC BEFORE 600-ALLOCATE-FLEET
001200*    SO THE ALLOCATION WALK SIMPLY TAKES THE TABLE IN ORDER.
001300******************************************************************
001400*    CHANGE LOG
001500*    ----------
001600*    03/18/91  MTO  ORIGINAL - STRAIGHT BUBBLE SORT, 25 ENTRIES
001700*                   DOES NOT JUSTIFY A SORT/MERGE UTILITY STEP
001800*    11/02/94  MTO  ADD TIE-BREAK ON TRAINSET ID PER OPERATIONS
001900*                   REQUEST (TWO SETS SAME SCORE, RANDOM ORDER)
002000*    01/21/99  MTO  Y2K AUDIT - NO DATE FIELDS IN THIS PROGRAM,
002100*                   NO CHANGE REQUIRED
002150*    04/09/03  KPT  EARLY-OUT ON WS-SWAP-COUNT = ZERO WAS FIRING
002160*                   ONE PASS TOO LATE FOR A 25-ENTRY TABLE WHERE
002170*                   THE LAST TWO ENTRIES WERE ALREADY IN ORDER --
002180*                   MOVED THE TEST AHEAD OF THE OUTER-IDX BUMP
002200******************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER.   IBM-390.
002600 OBJECT-COMPUTER.   IBM-390.
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003050 77  WS-SWAP-SW                      PIC X(01) VALUE "N".
003060     88  WS-SWAP-MADE                VALUE "Y".
003100 01  WS-SORT-FIELDS.
003200     05  WS-OUTER-IDX                PIC 9(02) COMP.
003400     05  WS-INNER-IDX                PIC 9(02) COMP.
003700     05  WS-SWAP-COUNT               PIC 9(04) COMP.
003800******************************************************************
003810*    HOLD TABLE -- SAME SHAPE AS FLEET-MASTER-TABLE, USED ONLY
003820*    AT SUBSCRIPT (1) AS A ONE-ENTRY SWAP AREA.
003830******************************************************************
003900     COPY TSFLEET
004000         REPLACING FLEET-MASTER-TABLE BY WS-HOLD-TABLE
004100                   FLEET-ENTRY       BY WS-HOLD-ENTRY
004200                   FLT-IDX           BY WS-HOLD-IDX.
004300 LINKAGE SECTION.
004500     COPY TSFLEET.
004600 PROCEDURE DIVISION USING FLEET-MASTER-TABLE.
004700******************************************************************
004800 000-MAIN-CONTROL.
004900     MOVE 1 TO WS-OUTER-IDX.
005000     PERFORM 100-BUBBLE-PASS THRU 100-EXIT
005100         UNTIL WS-OUTER-IDX > 24.
005200     GOBACK.
005300 000-MAIN-CONTROL-EXIT.
005400     EXIT.
005500******************************************************************
005600*    ONE BUBBLE PASS OVER THE UNSORTED PORTION OF THE TABLE.
005700*    STOP EARLY (GO TO 100-EXIT) IF A FULL PASS MAKES NO SWAP.
005800******************************************************************
005900 100-BUBBLE-PASS.
006000     MOVE 0 TO WS-SWAP-COUNT.
006100     PERFORM VARYING WS-INNER-IDX FROM 1 BY 1
006200         UNTIL WS-INNER-IDX > (25 - WS-OUTER-IDX)
006300         PERFORM 200-COMPARE-AND-SWAP THRU 200-EXIT
006400     END-PERFORM.
006500     ADD 1 TO WS-OUTER-IDX.
006600     IF WS-SWAP-COUNT = ZERO
006700         MOVE 25 TO WS-OUTER-IDX
006800     END-IF.
006900 100-EXIT.
007000     EXIT.
007100******************************************************************
007200*    HIGHER COMPOSITE SCORE SORTS FIRST.  EQUAL SCORE SORTS BY
007300*    ASCENDING TRAINSET ID (BUSINESS RULE U4 TIE-BREAK).
007400******************************************************************
007500 200-COMPARE-AND-SWAP.
007600     SET FLT-IDX TO WS-INNER-IDX.
007700     IF TS-COMPOSITE-SCORE (FLT-IDX) <
007800         TS-COMPOSITE-SCORE (FLT-IDX + 1)
007900             PERFORM 300-SWAP-ENTRIES THRU 300-EXIT
008000     ELSE
008100         IF TS-COMPOSITE-SCORE (FLT-IDX) =
008200             TS-COMPOSITE-SCORE (FLT-IDX + 1)
008300                 AND TS-ID (FLT-IDX) > TS-ID (FLT-IDX + 1)
008400                     PERFORM 300-SWAP-ENTRIES THRU 300-EXIT
008500         END-IF
008600     END-IF.
008700 200-EXIT.
008800     EXIT.
008900******************************************************************
009000*    SWAP FLEET-ENTRY (FLT-IDX) AND FLEET-ENTRY (FLT-IDX + 1)
009100*    THROUGH WS-HOLD-ENTRY (1), A ONE-ENTRY COPY OF THE SAME
009200*    GROUP LAYOUT.
009400******************************************************************
009500 300-SWAP-ENTRIES.
009600     MOVE FLEET-ENTRY (FLT-IDX)     TO WS-HOLD-ENTRY (1).
009700     MOVE FLEET-ENTRY (FLT-IDX + 1) TO FLEET-ENTRY (FLT-IDX).
009800     MOVE WS-HOLD-ENTRY (1)          TO FLEET-ENTRY (FLT-IDX + 1).
009900     ADD 1 TO WS-SWAP-COUNT.
010000     MOVE "Y" TO WS-SWAP-SW.
010100 300-EXIT.
010200     EXIT.
