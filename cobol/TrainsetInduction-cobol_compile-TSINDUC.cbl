000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSINDUC.
000300 AUTHOR.         R J LANCASTER.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   01/23/1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM IS THE NIGHTLY INDUCTION PLANNING RUN FOR
001200*          THE 25-TRAINSET FLEET.  IT MERGES THE CERTIFICATE,
001300*          JOB-CARD AND MANUAL-OVERRIDE FEEDS INTO A 25-ENTRY
001400*          FLEET MASTER TABLE, CHECKS SERVICE READINESS, CALLS
001500*          TSSCORE/TSRANK TO SCORE AND ORDER THE FLEET, WALKS
001600*          THE RANKED TABLE TO ALLOCATE SERVICE/STANDBY/
001700*          MAINTENANCE STATUS, WRITES THE DECISIONS FILE AND THE
001800*          ALLOCATION SUMMARY REPORT, AND OPTIONALLY RE-RUNS THE
001900*          WHOLE ALLOCATION UNDER A WHAT-IF SCENARIO (TSSCNMOD /
002000*          TSCOMPARE) WHEN THE SCENARIO PARAMETER FILE IS NOT
002100*          EMPTY.
002200*
002300*          THERE IS NO VSAM MASTER FOR THE FLEET -- THE TABLE IS
002400*          BUILT FRESH IN WORKING-STORAGE EVERY RUN FROM THE
002500*          THREE INPUT FEEDS.
002600*
002700******************************************************************
002800
002900          CERTIFICATE INPUT       -   DDS0001.TSCERTS
003000
003100          JOB CARD INPUT          -   DDS0001.TSJOBS
003200
003300          OVERRIDE INPUT          -   DDS0001.TSOVRS
003400
003500          SCENARIO PARM INPUT     -   DDS0001.TSSCNP
003600
003700          DECISIONS OUTPUT        -   DDS0001.TSDECS
003800
003900          SUMMARY REPORT          -   SYSOUT
004000
004100******************************************************************
004200*    CHANGE LOG
004300*    ----------
004400*    01/23/91  RJL  ORIGINAL
004500*    06/30/92  RJL  ADD SCENARIO SIMULATION BLOCK (U5) -- CALLS
004600*                   TSSCNMOD/TSCOMPARE, SECOND REPORT BLOCK
004700*    11/12/94  RJL  BUG 214 - HI-PRI JOB COUNT WAS BEING SET,
004800*                   NOT ADDED, WHEN TWO JOB CARDS HIT SAME
004900*                   TRAINSET.  CHANGED TO ADD 1.
005000*    02/09/99  RJL  Y2K REMEDIATION -- RUN-DATE WAS ACCEPTED AS A
005100*                   6-DIGIT YYMMDD AND FED DIRECTLY TO CERT
005200*                   EXPIRY COMPARES AGAINST AN 8-DIGIT FIELD.
005300*                   NOW WINDOWS THE CENTURY (YY LESS THAN 50 IS
005400*                   20XX, ELSE 19XX) AND BUILDS AN 8-DIGIT
005500*                   RUN-DATE BEFORE ANY COMPARE IS DONE.
005600*    08/14/01  KPT  SERVICE-DEMAND MADE A WORKING-STORAGE
005700*                   CONSTANT INSTEAD OF A LITERAL IN THE
005800*                   ALLOCATION PARAGRAPH (REQ 301)
005900*    03/22/05  KPT  ADD SCENARIO-REQUESTED CHECK SO A MISSING OR
006000*                   EMPTY SCENARIO FILE DOES NOT PRODUCE A BLANK
006100*                   SECOND REPORT BLOCK
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-390.
006600 OBJECT-COMPUTER.   IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CERTFILE
007200     ASSIGN TO UT-S-CERTFILE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS CERTFILE-STATUS.
007500
007600     SELECT JOBFILE
007700     ASSIGN TO UT-S-JOBFILE
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS JOBFILE-STATUS.
008000
008100     SELECT OVRFILE
008200     ASSIGN TO UT-S-OVRFILE
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OVRFILE-STATUS.
008500
008600     SELECT SCNFILE
008700     ASSIGN TO UT-S-SCNFILE
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS SCNFILE-STATUS.
009000
009100     SELECT DECFILE
009200     ASSIGN TO UT-S-DECFILE
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS DECFILE-STATUS.
009500
009600     SELECT RPTFILE
009700     ASSIGN TO UT-S-RPTFILE
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS RPTFILE-STATUS.
010000 DATA DIVISION.
010100 FILE SECTION.
010200****** FITNESS CERTIFICATE FEED -- ONE RECORD PER CERTIFICATE
010300 FD  CERTFILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 39 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CERT-REC.
010900 01  CERT-REC.
011000     05  CERT-TRAINSET-ID            PIC X(06).
011100     05  CERT-TYPE                   PIC X(01).
011200         88  CERT-IS-ROLLING-STOCK   VALUE "R".
011300         88  CERT-IS-SIGNALLING      VALUE "S".
011400         88  CERT-IS-TELECOM         VALUE "T".
011500     05  CERT-ISSUE-DATE             PIC 9(08).
011600     05  CERT-EXPIRY-DATE            PIC 9(08).
011900     05  CERT-VALID-FLAG             PIC X(01).
012000         88  CERT-DEPT-ASSERTS-VALID VALUE "Y".
012100     05  CERT-DEPARTMENT             PIC X(15).
012200****** FIELDS ABOVE TOTAL 39 -- NO ROOM FOR A FILLER PAD
012300
012400****** JOB CARD FEED -- ONE RECORD PER OPEN/IN-PROGRESS/CLOSED WO
012500 FD  JOBFILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 77 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS JOB-REC.
013100 01  JOB-REC.
013200     05  JOB-ID                      PIC X(12).
013300     05  JOB-TRAINSET-ID             PIC X(06).
013400     05  JOB-STATUS                  PIC X(01).
013500         88  JOB-IS-OPEN             VALUE "O".
013600         88  JOB-IS-IN-PROGRESS      VALUE "P".
013700         88  JOB-IS-CLOSED           VALUE "C".
013800     05  JOB-PRIORITY                PIC 9(01).
013900     05  JOB-EST-HOURS               PIC 9(03)V9(01).
014000     05  JOB-DESCRIPTION             PIC X(40).
014100     05  JOB-CREATED-DATE            PIC 9(08).
014200     05  FILLER                      PIC X(05).
014300
014400****** MANUAL OVERRIDE FEED -- ZERO OR MORE RECORDS
014500 FD  OVRFILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 63 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS OVR-REC.
015100 01  OVR-REC.
015200     05  OVR-TRAINSET-ID             PIC X(06).
015300     05  OVR-STATUS                  PIC X(01).
015400         88  OVR-TO-MAINTENANCE      VALUE "M".
015500         88  OVR-TO-OUT-OF-SERVICE   VALUE "O".
015600         88  OVR-TO-STANDBY          VALUE "S".
015700     05  OVR-REASON                  PIC X(40).
015800     05  OVR-SUPERVISOR              PIC X(15).
015900     05  FILLER                      PIC X(01).
016000
016100****** SCENARIO PARAMETER FEED (RUN PARAMETER, OPTIONAL)
016200 FD  SCNFILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 20 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS SCN-REC.
016800 01  SCN-REC.
016900     05  SCN-TYPE                    PIC X(01).
017000         88  SCN-IS-CERT-EXPIRY      VALUE "E".
017100         88  SCN-IS-EQUIP-FAILURE    VALUE "F".
017200     05  SCN-TRAINSET-ID             PIC X(06).
017300     05  SCN-CERT-TYPE               PIC X(01).
017400     05  FILLER                      PIC X(12).
017500
017600****** INDUCTION DECISION FEED -- ONE RECORD PER TRAINSET
017700 FD  DECFILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 80 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS DEC-REC.
018300 01  DEC-REC.
018400     05  DEC-TRAINSET-ID             PIC X(06).
018500     05  DEC-STATUS                  PIC X(01).
018600     05  DEC-SCORE                   PIC 9(01)V9(03).
018700     05  DEC-REASON                  PIC X(60).
018800     05  DEC-SERVICE-HOURS           PIC 9(02)V9(01).
018900     05  FILLER                      PIC X(06).
019000
019100****** SUMMARY REPORT -- 132 COLUMN PRINT LINE
019200 FD  RPTFILE
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 132 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS RPT-REC.
019800 01  RPT-REC                         PIC X(132).
019900
020000 WORKING-STORAGE SECTION.
020100 01  FILE-STATUS-CODES.
020200     05  CERTFILE-STATUS             PIC X(2).
020300         88  CERTFILE-EOF             VALUE "10".
020400     05  JOBFILE-STATUS               PIC X(2).
020500         88  JOBFILE-EOF              VALUE "10".
020600     05  OVRFILE-STATUS               PIC X(2).
020700         88  OVRFILE-EOF              VALUE "10".
020800     05  SCNFILE-STATUS               PIC X(2).
020900         88  SCNFILE-EOF              VALUE "10".
021000         88  SCNFILE-NOT-FOUND        VALUE "35".
021100     05  DECFILE-STATUS               PIC X(2).
021200     05  RPTFILE-STATUS               PIC X(2).
021300
021400 01  FLEET-MASTER-TABLE.
021500     COPY TSFLEET.
021600
021700 01  SCENARIO-FLEET-TABLE.
021800     COPY TSFLEET
021900         REPLACING FLEET-MASTER-TABLE BY SCENARIO-FLEET-TABLE
022000                   FLEET-ENTRY       BY SCN-FLEET-ENTRY
022100                   FLT-IDX           BY SCN-FLT-IDX.
022200
022300 01  WS-COMPARE-RESULT.
022400     05  WS-CMP-TO-SVC-CNT            PIC S9(02) COMP-3.
022500     05  WS-CMP-TO-STBY-CNT           PIC S9(02) COMP-3.
022600     05  WS-CMP-TO-MAINT-CNT          PIC S9(02) COMP-3.
022700     05  WS-CMP-TOTAL-CHANGES         PIC 9(02) COMP.
022800     05  WS-CMP-CHANGE-LIST OCCURS 25 TIMES
022900                             INDEXED BY CHG-IDX.
023000         10  WS-CHG-TRAINSET-ID       PIC X(06).
023100         10  WS-CHG-FROM-STATUS       PIC X(01).
023200         10  WS-CHG-TO-STATUS         PIC X(01).
023300
023400 01  WS-MESSAGE-PARSE-RESULT.
023500     05  WS-MSG-MENTION-COUNT         PIC 9(02) COMP.
023600     05  WS-MSG-MENTION-TABLE OCCURS 15 TIMES
023700                             INDEXED BY MSG-MTN-IDX.
023800         10  WS-MSG-MENTION-ID        PIC X(06).
023900     05  WS-MSG-KW-MAINTENANCE        PIC X(01).
024000     05  WS-MSG-KW-REPAIR             PIC X(01).
024100     05  WS-MSG-KW-READY              PIC X(01).
024200     05  WS-MSG-KW-ISSUE              PIC X(01).
024300     05  WS-MSG-KW-PROBLEM            PIC X(01).
024400****** SCAFFOLD ONLY -- NO FEED SUPPLIES OPERATOR MESSAGE TEXT
024500****** TO THIS BATCH RUN; TSMSG IS CALLED FROM THE CONSOLE-
024600****** OPERATOR UTILITY, NOT FROM TSINDUC'S NIGHTLY FLOW.
024700
024800 01  WS-DATE-FIELDS.
024900     05  WS-DATE-YYMMDD               PIC 9(06).
025000     05  WS-DATE-YYMMDD-R REDEFINES WS-DATE-YYMMDD.
025100         10  WS-DATE-YY               PIC 9(02).
025200         10  WS-DATE-MMDD             PIC 9(04).
025300     05  WS-CENTURY                   PIC 9(02) COMP.
025400     05  RUN-DATE                     PIC 9(08).
025450     05  WS-SEQ-3                     PIC 9(03).
025500
025510 77  WS-SRCH-IDX                      PIC 9(02) COMP.
025520 77  MORE-CERTS-SW                    PIC X(01) VALUE "Y".
025530     88  NO-MORE-CERTS                VALUE "N".
025540 77  MORE-JOBS-SW                     PIC X(01) VALUE "Y".
025550     88  NO-MORE-JOBS                 VALUE "N".
025560 77  MORE-OVRS-SW                     PIC X(01) VALUE "Y".
025570     88  NO-MORE-OVRS                 VALUE "N".
025580 77  MORE-SCNS-SW                     PIC X(01) VALUE "Y".
025590     88  NO-MORE-SCNS                 VALUE "N".
025600
025610 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025700     05  RECORDS-READ-CERTS           PIC 9(05) COMP.
025800     05  RECORDS-READ-JOBS            PIC 9(05) COMP.
025900     05  RECORDS-READ-OVRS            PIC 9(05) COMP.
026000     05  RECORDS-WRITTEN-DECS         PIC 9(05) COMP.
026100     05  SERVICE-COUNT                PIC 9(02) COMP.
026200     05  STANDBY-COUNT                PIC 9(02) COMP.
026300     05  MAINT-COUNT                  PIC 9(02) COMP.
026350     05  SERVICE-COUNT2               PIC 9(02) COMP.
026360     05  STANDBY-COUNT2               PIC 9(02) COMP.
026370     05  MAINT-COUNT2                 PIC 9(02) COMP.
026700
026800 01  MISC-WS-FLDS.
026900     05  SERVICE-DEMAND               PIC 9(02) VALUE 20.
027000     05  WS-CERT-EFFECTIVE-SW          PIC X(01).
027200
027300 01  FLAGS-AND-SWITCHES.
028200     05  SCENARIO-REQUESTED-SW        PIC X(01) VALUE "N".
028300         88  SCENARIO-WAS-REQUESTED    VALUE "Y".
028350     05  SCNFILE-OPENED-SW            PIC X(01) VALUE "N".
028360         88  SCNFILE-WAS-OPENED       VALUE "Y".
028400     05  TRAINSET-MATCH-SW            PIC X(01) VALUE "N".
028500         88  TRAINSET-WAS-MATCHED      VALUE "Y".
028600
028700 01  WS-REPORT-FIELDS.
028800     05  WS-HDG-LINE-1.
028900         10  FILLER                   PIC X(40) VALUE SPACES.
029000         10  FILLER                   PIC X(52)
029100             VALUE "METRO RAIL CORP - NIGHTLY INDUCTION SUMMARY".
029200         10  FILLER                   PIC X(40) VALUE SPACES.
029300     05  WS-HDG-LINE-2.
029400         10  FILLER                   PIC X(45) VALUE SPACES.
029500         10  FILLER                   PIC X(10) VALUE "RUN DATE: ".
029600         10  WS-HDG-RUN-DATE          PIC 9(08).
029700         10  FILLER                   PIC X(69) VALUE SPACES.
029800     05  WS-HDG-LINE-3.
029900         10  FILLER                   PIC X(05) VALUE SPACES.
030000         10  FILLER                   PIC X(06) VALUE "TS-ID ".
030100         10  FILLER                   PIC X(17) VALUE "RECOMMENDED STATUS".
030200         10  FILLER                   PIC X(08) VALUE "  SCORE ".
030300         10  FILLER                   PIC X(08) VALUE "SVC-HRS ".
030400         10  FILLER                   PIC X(60) VALUE "REASON".
030500         10  FILLER                   PIC X(28) VALUE SPACES.
030600     05  WS-DETAIL-LINE.
030700         10  FILLER                   PIC X(05) VALUE SPACES.
030800         10  WS-DTL-ID               PIC X(06).
030900         10  FILLER                   PIC X(02) VALUE SPACES.
031000         10  WS-DTL-STATUS           PIC X(17).
031100         10  FILLER                   PIC X(02) VALUE SPACES.
031200         10  WS-DTL-SCORE            PIC Z.999.
031300         10  FILLER                   PIC X(03) VALUE SPACES.
031400         10  WS-DTL-HOURS            PIC ZZ.9.
031500         10  FILLER                   PIC X(03) VALUE SPACES.
031600         10  WS-DTL-REASON           PIC X(60).
031700         10  FILLER                   PIC X(25) VALUE SPACES.
031800     05  WS-TOTAL-LINE.
031900         10  FILLER                   PIC X(05) VALUE SPACES.
032000         10  WS-TOT-LABEL            PIC X(30).
032100         10  WS-TOT-VALUE            PIC ZZ9.
032200         10  FILLER                   PIC X(94) VALUE SPACES.
032300     05  WS-CHANGE-LINE.
032400         10  FILLER                   PIC X(05) VALUE SPACES.
032500         10  WS-CHG-ID-O             PIC X(06).
032600         10  FILLER                   PIC X(03) VALUE SPACES.
032700         10  WS-CHG-FROM-O           PIC X(01).
032800         10  FILLER                   PIC X(04) VALUE "  TO".
032900         10  FILLER                   PIC X(01) VALUE SPACES.
033000         10  WS-CHG-TO-O             PIC X(01).
033100         10  FILLER                   PIC X(111) VALUE SPACES.
033150     05  WS-SCN-HDG-LINE.
033160         10  FILLER                   PIC X(40) VALUE SPACES.
033170         10  FILLER                   PIC X(30)
033180             VALUE "WHAT-IF SCENARIO COMPARISON".
033190         10  FILLER                   PIC X(62) VALUE SPACES.
033195     05  WS-DIFF-LINE.
033196         10  FILLER                   PIC X(05) VALUE SPACES.
033197         10  WS-DIFF-LABEL            PIC X(45).
033198         10  WS-DIFF-VALUE            PIC ---9.
033199         10  FILLER                   PIC X(78) VALUE SPACES.
033200
033300     COPY TSABEND.
033400 PROCEDURE DIVISION.
033500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033600     PERFORM 100-MAINLINE THRU 100-EXIT.
033700     PERFORM 999-CLEANUP THRU 999-EXIT.
033800     MOVE +0 TO RETURN-CODE.
033900     GOBACK.
034000******************************************************************
034100 000-HOUSEKEEPING.
034200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034300     DISPLAY "******** BEGIN JOB TSINDUC ********".
034400     ACCEPT WS-DATE-YYMMDD FROM DATE.
034500     PERFORM 010-WINDOW-CENTURY THRU 010-EXIT.
034600     PERFORM 090-OPEN-FILES THRU 090-EXIT.
034700     PERFORM 050-INIT-FLEET-TABLE THRU 050-EXIT.
034800 000-EXIT.
034900     EXIT.
035000******************************************************************
035100*    Y2K REMEDIATION -- WINDOW THE 2-DIGIT YEAR FROM ACCEPT FROM
035200*    DATE INTO A 4-DIGIT CENTURY-YEAR (YY < 50 IS 20XX, ELSE
035300*    19XX) AND BUILD THE 8-DIGIT RUN-DATE USED THROUGHOUT.
035400******************************************************************
035500 010-WINDOW-CENTURY.
035600     IF WS-DATE-YY < 50
035700         MOVE 20 TO WS-CENTURY
035800     ELSE
035900         MOVE 19 TO WS-CENTURY
036000     END-IF.
036100     STRING WS-CENTURY     DELIMITED BY SIZE
036200            WS-DATE-YYMMDD DELIMITED BY SIZE
036300            INTO RUN-DATE.
036400 010-EXIT.
036500     EXIT.
036600******************************************************************
036700*    INITIALISE THE 25 FLEET MASTER ENTRIES (BATCH FLOW U1 STEP
036800*    1).  STATUS STANDBY, MILEAGE = 45000 + 1000 * SEQUENCE
036900*    NUMBER, NO CERTIFICATES ON FILE (CERT VALIDITY DEFAULTS TO
037000*    "PASS" SO A TRAINSET WITH NO CERTIFICATE FEED RECORD PASSES
037100*    B1 VACUOUSLY), NO JOBS, NO STABLING/MAINTENANCE/BRANDING
037200*    DATA (NO INPUT FEED CARRIES THOSE FIELDS).
037300******************************************************************
037400 050-INIT-FLEET-TABLE.
037500     MOVE "050-INIT-FLEET-TABLE" TO PARA-NAME.
037600     PERFORM VARYING FLT-IDX FROM 1 BY 1 UNTIL FLT-IDX > 25
037700         PERFORM 055-INIT-ONE-ENTRY THRU 055-EXIT
037800     END-PERFORM.
037900 050-EXIT.
038000     EXIT.
038100******************************************************************
038200 055-INIT-ONE-ENTRY.
038300     MOVE SPACES TO FLEET-ENTRY (FLT-IDX).
038400     MOVE FLT-IDX TO TS-SEQ-NBR (FLT-IDX).
038450     MOVE TS-SEQ-NBR (FLT-IDX) TO WS-SEQ-3.
038500     STRING "TS-" DELIMITED BY SIZE
038600            WS-SEQ-3 DELIMITED BY SIZE
038700            INTO TS-ID (FLT-IDX).
038800     MOVE "S" TO TS-STATUS (FLT-IDX).
038900     COMPUTE TS-MILEAGE (FLT-IDX) =
039000         45000 + (1000 * TS-SEQ-NBR (FLT-IDX)).
039100     MOVE ZERO TO TS-LAST-MAINT-DATE (FLT-IDX).
039200     MOVE ZERO TO TS-STABLING-BAY (FLT-IDX).
039300     MOVE "Y" TO TS-CERT-VALID-R (FLT-IDX).
039400     MOVE "Y" TO TS-CERT-VALID-S (FLT-IDX).
039500     MOVE "Y" TO TS-CERT-VALID-T (FLT-IDX).
039600     MOVE ZERO TO TS-OPEN-HIPRI-JOBS (FLT-IDX).
039700     MOVE "N" TO TS-BRANDING-FLAG (FLT-IDX).
039800     MOVE ZERO TO TS-BRAND-REQ-HOURS (FLT-IDX).
039900     MOVE ZERO TO TS-BRAND-CUR-HOURS (FLT-IDX).
040000 055-EXIT.
040100     EXIT.
040200******************************************************************
040300*    100-MAINLINE -- THE FULL BATCH FLOW U1 THROUGH U5
040400******************************************************************
040500 100-MAINLINE.
040600     PERFORM 200-MERGE-CERTS THRU 200-EXIT.
040700     PERFORM 300-MERGE-JOBCARDS THRU 300-EXIT.
040800     PERFORM 400-MERGE-OVERRIDES THRU 400-EXIT.
040900     PERFORM 500-SCORE-AND-RANK THRU 500-EXIT.
041000     PERFORM 600-ALLOCATE-FLEET THRU 600-EXIT.
041100     PERFORM 700-WRITE-DECISIONS THRU 700-EXIT.
041200     PERFORM 750-WRITE-SUMMARY-RPT THRU 750-EXIT.
041300     PERFORM 800-RUN-SCENARIO THRU 800-EXIT.
041400 100-EXIT.
041500     EXIT.
041600******************************************************************
041700*    U1 STEP 2 -- MERGE FITNESS CERTIFICATES.  EFFECTIVE VALIDITY
041800*    (BUSINESS RULE B1) IS COMPUTED HERE, AT MERGE TIME, NOT LEFT
041900*    FOR THE READINESS CHECK -- A CERTIFICATE IS VALID ONLY WHEN
042000*    THE DEPARTMENT HAS ASSERTED IT VALID AND THE EXPIRY DATE IS
042100*    STRICTLY AFTER THE RUN DATE.
042200******************************************************************
042300 200-MERGE-CERTS.
042400     MOVE "200-MERGE-CERTS" TO PARA-NAME.
042500     PERFORM 210-READ-CERT THRU 210-EXIT.
042600     PERFORM 220-PROCESS-CERT THRU 220-EXIT
042700         UNTIL NO-MORE-CERTS.
042800 200-EXIT.
042900     EXIT.
043000******************************************************************
043100 210-READ-CERT.
043200     READ CERTFILE
043300         AT END MOVE "N" TO MORE-CERTS-SW
043400     END-READ.
043500     IF NOT CERTFILE-EOF AND CERTFILE-STATUS NOT = "00"
043600         MOVE "210-READ-CERT" TO PARA-NAME
043700         MOVE "BAD READ ON CERTFILE" TO ABEND-REASON
043800         MOVE CERTFILE-STATUS TO EXPECTED-VAL
043900         GO TO 1000-ABEND-RTN
044000     END-IF.
044100 210-EXIT.
044200     EXIT.
044300******************************************************************
044400 220-PROCESS-CERT.
044500     ADD 1 TO RECORDS-READ-CERTS.
044600     MOVE "N" TO TRAINSET-MATCH-SW.
044700     PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
044800         UNTIL WS-SRCH-IDX > 25 OR TRAINSET-WAS-MATCHED
044900         PERFORM 230-TEST-CERT-ENTRY THRU 230-EXIT
045000     END-PERFORM.
045100     PERFORM 210-READ-CERT THRU 210-EXIT.
045200 220-EXIT.
045300     EXIT.
045400******************************************************************
045500 230-TEST-CERT-ENTRY.
045600     SET FLT-IDX TO WS-SRCH-IDX.
045700     IF TS-ID (FLT-IDX) = CERT-TRAINSET-ID
045800         MOVE "Y" TO TRAINSET-MATCH-SW
045900         PERFORM 240-SET-CERT-VALIDITY THRU 240-EXIT
046000     END-IF.
046100 230-EXIT.
046200     EXIT.
046300******************************************************************
046400 240-SET-CERT-VALIDITY.
046500     MOVE "N" TO WS-CERT-EFFECTIVE-SW.
046600     IF CERT-DEPT-ASSERTS-VALID
046700         AND CERT-EXPIRY-DATE > RUN-DATE
046800             MOVE "Y" TO WS-CERT-EFFECTIVE-SW
046900     END-IF.
047000     EVALUATE TRUE
047100         WHEN CERT-IS-ROLLING-STOCK
047200             MOVE WS-CERT-EFFECTIVE-SW TO TS-CERT-VALID-R (FLT-IDX)
047300         WHEN CERT-IS-SIGNALLING
047400             MOVE WS-CERT-EFFECTIVE-SW TO TS-CERT-VALID-S (FLT-IDX)
047500         WHEN CERT-IS-TELECOM
047600             MOVE WS-CERT-EFFECTIVE-SW TO TS-CERT-VALID-T (FLT-IDX)
047700         WHEN OTHER
047800             MOVE "240-SET-CERT-VALIDITY" TO PARA-NAME
047900             MOVE "UNKNOWN CERTIFICATE TYPE ON CERTFILE"
048000                 TO ABEND-REASON
048100             MOVE CERT-TYPE TO EXPECTED-VAL
048200             GO TO 1000-ABEND-RTN
048300     END-EVALUATE.
048400 240-EXIT.
048500     EXIT.
048600******************************************************************
048700*    U1 STEP 3 -- MERGE JOB CARDS.  ONLY OPEN, HIGH-PRIORITY JOBS
048800*    (JOB-PRIORITY 1 OR 2) COUNT TOWARD TS-OPEN-HIPRI-JOBS (RULE B2).
048900*    BUG 214 (11/12/94) -- ADD, DO NOT SET, SO MULTIPLE OPEN
049000*    HI-PRI CARDS ON ONE TRAINSET ALL COUNT.
049100******************************************************************
049200 300-MERGE-JOBCARDS.
049300     MOVE "300-MERGE-JOBCARDS" TO PARA-NAME.
049400     PERFORM 310-READ-JOB THRU 310-EXIT.
049500     PERFORM 320-PROCESS-JOB THRU 320-EXIT
049600         UNTIL NO-MORE-JOBS.
049700 300-EXIT.
049800     EXIT.
049900******************************************************************
050000 310-READ-JOB.
050100     READ JOBFILE
050200         AT END MOVE "N" TO MORE-JOBS-SW
050300     END-READ.
050400     IF NOT JOBFILE-EOF AND JOBFILE-STATUS NOT = "00"
050500         MOVE "310-READ-JOB" TO PARA-NAME
050600         MOVE "BAD READ ON JOBFILE" TO ABEND-REASON
050700         MOVE JOBFILE-STATUS TO EXPECTED-VAL
050800         GO TO 1000-ABEND-RTN
050900     END-IF.
051000 310-EXIT.
051100     EXIT.
051200******************************************************************
051300 320-PROCESS-JOB.
051400     ADD 1 TO RECORDS-READ-JOBS.
051500     IF JOB-IS-OPEN AND (JOB-PRIORITY = 1 OR JOB-PRIORITY = 2)
051600         MOVE "N" TO TRAINSET-MATCH-SW
051700         PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
051800             UNTIL WS-SRCH-IDX > 25 OR TRAINSET-WAS-MATCHED
051900             PERFORM 330-TEST-JOB-ENTRY THRU 330-EXIT
052000         END-PERFORM
052100     END-IF.
052200     PERFORM 310-READ-JOB THRU 310-EXIT.
052300 320-EXIT.
052400     EXIT.
052500******************************************************************
052600 330-TEST-JOB-ENTRY.
052700     SET FLT-IDX TO WS-SRCH-IDX.
052800     IF TS-ID (FLT-IDX) = JOB-TRAINSET-ID
052900         MOVE "Y" TO TRAINSET-MATCH-SW
053000         IF TS-OPEN-HIPRI-JOBS (FLT-IDX) < 99
053100             ADD 1 TO TS-OPEN-HIPRI-JOBS (FLT-IDX)
053200         END-IF
053300     END-IF.
053400 330-EXIT.
053500     EXIT.
053600******************************************************************
053700*    U1 STEP 4 -- MERGE MANUAL OVERRIDES.  OVR-STATUS REPLACES
053800*    TS-STATUS OUTRIGHT.  TS-STATUS IS CURRENT-STATUS INFORMATION
053900*    ONLY -- IT DOES NOT FEED THE READINESS, SCORING OR
054000*    ALLOCATION PARAGRAPHS BELOW (THOSE WORK OFF TS-DEC-STATUS,
054100*    WHICH THIS RUN COMPUTES INDEPENDENTLY).
054200******************************************************************
054300 400-MERGE-OVERRIDES.
054400     MOVE "400-MERGE-OVERRIDES" TO PARA-NAME.
054500     PERFORM 410-READ-OVR THRU 410-EXIT.
054600     PERFORM 420-PROCESS-OVR THRU 420-EXIT
054700         UNTIL NO-MORE-OVRS.
054800 400-EXIT.
054900     EXIT.
055000******************************************************************
055100 410-READ-OVR.
055200     READ OVRFILE
055300         AT END MOVE "N" TO MORE-OVRS-SW
055400     END-READ.
055500     IF NOT OVRFILE-EOF AND OVRFILE-STATUS NOT = "00"
055600         MOVE "410-READ-OVR" TO PARA-NAME
055700         MOVE "BAD READ ON OVRFILE" TO ABEND-REASON
055800         MOVE OVRFILE-STATUS TO EXPECTED-VAL
055900         GO TO 1000-ABEND-RTN
056000     END-IF.
056100 410-EXIT.
056200     EXIT.
056300******************************************************************
056400 420-PROCESS-OVR.
056500     ADD 1 TO RECORDS-READ-OVRS.
056600     MOVE "N" TO TRAINSET-MATCH-SW.
056700     PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
056800         UNTIL WS-SRCH-IDX > 25 OR TRAINSET-WAS-MATCHED
056900         PERFORM 430-TEST-OVR-ENTRY THRU 430-EXIT
057000     END-PERFORM.
057100     PERFORM 410-READ-OVR THRU 410-EXIT.
057200 420-EXIT.
057300     EXIT.
057400******************************************************************
057500 430-TEST-OVR-ENTRY.
057600     SET FLT-IDX TO WS-SRCH-IDX.
057700     IF TS-ID (FLT-IDX) = OVR-TRAINSET-ID
057800         MOVE "Y" TO TRAINSET-MATCH-SW
057900         MOVE OVR-STATUS TO TS-STATUS (FLT-IDX)
058000     END-IF.
058100 430-EXIT.
058200     EXIT.
058300******************************************************************
058400*    U2 READINESS (RULES B1/B2), THEN U3 SCORING (TSSCORE), THEN
058500*    U4 ORDERING (TSRANK).  THIS PARAGRAPH WORKS OVER WHICHEVER
058600*    TABLE ITS CALLER HAS CURRENT -- IT IS PERFORMED AGAINST
058700*    FLEET-MASTER-TABLE FOR THE BASELINE RUN AND AGAIN, BY
058800*    800-RUN-SCENARIO, AGAINST SCENARIO-FLEET-TABLE.
058900******************************************************************
059000 500-SCORE-AND-RANK.
059100     MOVE "500-SCORE-AND-RANK" TO PARA-NAME.
059200     PERFORM VARYING FLT-IDX FROM 1 BY 1 UNTIL FLT-IDX > 25
059300         PERFORM 550-CHECK-READINESS THRU 550-EXIT
059400     END-PERFORM.
059500     CALL "TSSCORE" USING RUN-DATE, FLEET-MASTER-TABLE.
059600     CALL "TSRANK" USING FLEET-MASTER-TABLE.
059700 500-EXIT.
059800     EXIT.
059900******************************************************************
060000*    B1 -- ALL THREE CERTIFICATE TYPES MUST BE VALID (A TRAINSET
060100*    WITH NO CERTIFICATE ON FILE DEFAULTS TO VALID, SEE 055-INIT-
060200*    ONE-ENTRY, SO IT PASSES THIS CHECK VACUOUSLY).
060300*    B2 -- NO OPEN HIGH-PRIORITY JOB CARDS.
060400******************************************************************
060500 550-CHECK-READINESS.
060600     IF TS-CERT-VALID-R (FLT-IDX) = "Y"
060700         AND TS-CERT-VALID-S (FLT-IDX) = "Y"
060800         AND TS-CERT-VALID-T (FLT-IDX) = "Y"
060900         AND TS-OPEN-HIPRI-JOBS (FLT-IDX) = 0
061000             MOVE "Y" TO TS-READY-FLAG (FLT-IDX)
061100     ELSE
061200         MOVE "N" TO TS-READY-FLAG (FLT-IDX)
061300     END-IF.
061400 550-EXIT.
061500     EXIT.
061600******************************************************************
061700*    U4 ALLOCATION.  THE TABLE IS ALREADY IN SCORE-DESCENDING
061800*    ORDER (TSRANK RAN JUST ABOVE) SO THIS WALK IS SIMPLY IN
061900*    SUBSCRIPT ORDER.  SERVICE-DEMAND IS A WORKING-STORAGE
062000*    CONSTANT, NOT A LITERAL, PER KPT'S 08/14/01 CHANGE.
062100******************************************************************
062200 600-ALLOCATE-FLEET.
062300     MOVE "600-ALLOCATE-FLEET" TO PARA-NAME.
062400     MOVE ZERO TO SERVICE-COUNT STANDBY-COUNT MAINT-COUNT.
062500     PERFORM VARYING FLT-IDX FROM 1 BY 1 UNTIL FLT-IDX > 25
062600         PERFORM 650-ALLOCATE-ONE-TRAINSET THRU 650-EXIT
062700     END-PERFORM.
062800 600-EXIT.
062900     EXIT.
063000******************************************************************
063100*    RULE U4 -- 1) NOT READY GOES TO MAINTENANCE.  2) READY AND
063200*    SERVICE-COUNT BELOW DEMAND GOES TO SERVICE.  3) READY BUT
063300*    DEMAND ALREADY MET GOES TO STANDBY.
063400******************************************************************
063500 650-ALLOCATE-ONE-TRAINSET.
063600     IF TS-NOT-READY (FLT-IDX)
063700         MOVE "M" TO TS-DEC-STATUS (FLT-IDX)
063800         MOVE "NOT SERVICE READY - CERTS/JOBS" TO
063900             TS-DEC-REASON (FLT-IDX)
064000         MOVE ZERO TO TS-DEC-SVC-HOURS (FLT-IDX)
064100         ADD 1 TO MAINT-COUNT
064200     ELSE
064300         IF SERVICE-COUNT < SERVICE-DEMAND
064400             MOVE "V" TO TS-DEC-STATUS (FLT-IDX)
064500             MOVE "ALLOCATED TO SERVICE" TO TS-DEC-REASON (FLT-IDX)
064600             MOVE 16.0 TO TS-DEC-SVC-HOURS (FLT-IDX)
064700             ADD 1 TO SERVICE-COUNT
064800         ELSE
064900             MOVE "S" TO TS-DEC-STATUS (FLT-IDX)
065000             MOVE "STANDBY - DEMAND MET" TO TS-DEC-REASON (FLT-IDX)
065100             MOVE ZERO TO TS-DEC-SVC-HOURS (FLT-IDX)
065200             ADD 1 TO STANDBY-COUNT
065300         END-IF
065400     END-IF.
065500 650-EXIT.
065600     EXIT.
065700******************************************************************
065800*    WRITE ONE DECISION RECORD PER TRAINSET, IN THE SAME SCORE-
065900*    DESCENDING ORDER THE ALLOCATION WALK USED.
066000******************************************************************
066100 700-WRITE-DECISIONS.
066200     MOVE "700-WRITE-DECISIONS" TO PARA-NAME.
066300     PERFORM VARYING FLT-IDX FROM 1 BY 1 UNTIL FLT-IDX > 25
066400         PERFORM 710-WRITE-ONE-DECISION THRU 710-EXIT
066500     END-PERFORM.
066600 700-EXIT.
066700     EXIT.
066800******************************************************************
066900 710-WRITE-ONE-DECISION.
067000     MOVE SPACES TO DEC-REC.
067100     MOVE TS-ID (FLT-IDX) TO DEC-TRAINSET-ID.
067200     MOVE TS-DEC-STATUS (FLT-IDX) TO DEC-STATUS.
067300     MOVE TS-COMPOSITE-SCORE (FLT-IDX) TO DEC-SCORE.
067400     MOVE TS-DEC-REASON (FLT-IDX) TO DEC-REASON.
067500     MOVE TS-DEC-SVC-HOURS (FLT-IDX) TO DEC-SERVICE-HOURS.
067600     WRITE DEC-REC.
067700     IF DECFILE-STATUS NOT = "00"
067800         MOVE "710-WRITE-ONE-DECISION" TO PARA-NAME
067900         MOVE "BAD WRITE ON DECFILE" TO ABEND-REASON
068000         MOVE DECFILE-STATUS TO EXPECTED-VAL
068100         GO TO 1000-ABEND-RTN
068200     END-IF.
068300     ADD 1 TO RECORDS-WRITTEN-DECS.
068400 710-EXIT.
068500     EXIT.
068600******************************************************************
068700*    ALLOCATION SUMMARY REPORT -- HEADING, ONE DETAIL LINE PER
068800*    TRAINSET (SCORE-DESCENDING ORDER), CONTROL TOTALS.
068900******************************************************************
069000 750-WRITE-SUMMARY-RPT.
069100     MOVE "750-WRITE-SUMMARY-RPT" TO PARA-NAME.
069200     PERFORM 760-WRITE-HEADINGS THRU 760-EXIT.
069300     PERFORM VARYING FLT-IDX FROM 1 BY 1 UNTIL FLT-IDX > 25
069400         PERFORM 770-WRITE-DETAIL THRU 770-EXIT
069500     END-PERFORM.
069600     PERFORM 780-WRITE-TOTALS THRU 780-EXIT.
069700 750-EXIT.
069800     EXIT.
069900******************************************************************
070000 760-WRITE-HEADINGS.
070100     MOVE RUN-DATE TO WS-HDG-RUN-DATE.
070200     WRITE RPT-REC FROM WS-HDG-LINE-1
070210         AFTER ADVANCING TOP-OF-FORM.
070300     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
070400     WRITE RPT-REC FROM WS-HDG-LINE-2
070410         AFTER ADVANCING 1.
070500     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
070600     WRITE RPT-REC FROM WS-HDG-LINE-3
070610         AFTER ADVANCING 2.
070700     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
070800 760-EXIT.
070900     EXIT.
071000******************************************************************
071100 770-WRITE-DETAIL.
071200     MOVE TS-ID (FLT-IDX) TO WS-DTL-ID.
071300     EVALUATE TS-DEC-STATUS (FLT-IDX)
071400         WHEN "V"
071500             MOVE "REVENUE SERVICE" TO WS-DTL-STATUS
071600         WHEN "S"
071700             MOVE "STANDBY" TO WS-DTL-STATUS
071800         WHEN "M"
071900             MOVE "MAINTENANCE" TO WS-DTL-STATUS
072000         WHEN OTHER
072100             MOVE SPACES TO WS-DTL-STATUS
072200     END-EVALUATE.
072300     MOVE TS-COMPOSITE-SCORE (FLT-IDX) TO WS-DTL-SCORE.
072400     MOVE TS-DEC-SVC-HOURS (FLT-IDX) TO WS-DTL-HOURS.
072500     MOVE TS-DEC-REASON (FLT-IDX) TO WS-DTL-REASON.
072600     WRITE RPT-REC FROM WS-DETAIL-LINE
072610         AFTER ADVANCING 1.
072700     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
072800 770-EXIT.
072900     EXIT.
073000******************************************************************
073100 780-WRITE-TOTALS.
073200     MOVE "TOTAL ALLOCATED TO SERVICE" TO WS-TOT-LABEL.
073300     MOVE SERVICE-COUNT TO WS-TOT-VALUE.
073400     WRITE RPT-REC FROM WS-TOTAL-LINE
073410         AFTER ADVANCING 2.
073500     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
073600     MOVE "TOTAL ALLOCATED TO STANDBY" TO WS-TOT-LABEL.
073700     MOVE STANDBY-COUNT TO WS-TOT-VALUE.
073800     WRITE RPT-REC FROM WS-TOTAL-LINE
073810         AFTER ADVANCING 1.
073900     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
074000     MOVE "TOTAL ALLOCATED TO MAINTENANCE" TO WS-TOT-LABEL.
074100     MOVE MAINT-COUNT TO WS-TOT-VALUE.
074200     WRITE RPT-REC FROM WS-TOTAL-LINE
074210         AFTER ADVANCING 1.
074300     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
074400     MOVE "TOTAL FLEET SIZE" TO WS-TOT-LABEL.
074500     MOVE 25 TO WS-TOT-VALUE.
074600     WRITE RPT-REC FROM WS-TOTAL-LINE
074610         AFTER ADVANCING 1.
074700     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
074800 780-EXIT.
074900     EXIT.
075000******************************************************************
075100 790-CHECK-RPT-STATUS.
075200     IF RPTFILE-STATUS NOT = "00"
075300         MOVE "BAD WRITE ON RPTFILE" TO ABEND-REASON
075400         MOVE RPTFILE-STATUS TO EXPECTED-VAL
075500         GO TO 1000-ABEND-RTN
075600     END-IF.
075700 790-EXIT.
075800     EXIT.
075900******************************************************************
076000*    U5 SCENARIO SIMULATION.  OPENS THE SCENARIO PARAMETER FILE
076100*    AND TESTS WHETHER IT CARRIES ANY RECORDS -- A MISSING OR
076200*    EMPTY FILE MEANS NO SCENARIO WAS REQUESTED THIS RUN AND THE
076300*    WHOLE BLOCK, INCLUDING THE SECOND REPORT BLOCK, IS SKIPPED
076400*    (KPT, 03/22/05).  OTHERWISE THE SCENARIO PARM RECORDS ARE
076500*    APPLIED CUMULATIVELY TO A WORKING COPY OF THE FLEET TABLE,
076600*    THE WHOLE U2-U4 WALK IS RE-RUN OVER THAT COPY, AND THE
076700*    RESULT IS COMPARED AGAINST THE BASELINE (WHICH IS NOT
076800*    TOUCHED BY ANY OF THIS).
076900******************************************************************
077000 800-RUN-SCENARIO.
077100     MOVE "800-RUN-SCENARIO" TO PARA-NAME.
077200     PERFORM 805-OPEN-SCNFILE THRU 805-EXIT.
077300     IF SCENARIO-WAS-REQUESTED
077400         MOVE FLEET-MASTER-TABLE TO SCENARIO-FLEET-TABLE
077500         PERFORM 810-APPLY-SCENARIO-PARMS THRU 810-EXIT
077600         PERFORM 820-SCORE-RANK-SCENARIO THRU 820-EXIT
077700         PERFORM 830-ALLOCATE-SCENARIO THRU 830-EXIT
077800         CALL "TSCOMPARE" USING FLEET-MASTER-TABLE,
077900             SCENARIO-FLEET-TABLE, WS-COMPARE-RESULT
078000         PERFORM 850-WRITE-SCENARIO-RPT THRU 850-EXIT
078100     END-IF.
078200 800-EXIT.
078300     EXIT.
078400******************************************************************
078500 805-OPEN-SCNFILE.
078600     OPEN INPUT SCNFILE.
078700     IF SCNFILE-STATUS = "00"
078800         MOVE "Y" TO SCNFILE-OPENED-SW
078900         READ SCNFILE
079000             AT END MOVE "N" TO SCENARIO-REQUESTED-SW
079100         END-READ
079200         IF SCNFILE-STATUS = "00"
079300             MOVE "Y" TO SCENARIO-REQUESTED-SW
079400         END-IF
079500     ELSE
079600         MOVE "N" TO SCENARIO-REQUESTED-SW
079700     END-IF.
079800 805-EXIT.
079900     EXIT.
080000******************************************************************
080100*    APPLY EACH SCENARIO PARM RECORD, IN FILE ORDER, CUMULATIVELY
080200*    TO THE SCENARIO WORKING COPY.  THE FIRST RECORD WAS ALREADY
080300*    READ BY 805-OPEN-SCNFILE TO TEST FOR PRESENCE.
080400******************************************************************
080500 810-APPLY-SCENARIO-PARMS.
080600     PERFORM 815-APPLY-ONE-PARM THRU 815-EXIT
080700         UNTIL NO-MORE-SCNS.
080800 810-EXIT.
080900     EXIT.
081000******************************************************************
081100 815-APPLY-ONE-PARM.
081200     CALL "TSSCNMOD" USING SCN-REC, SCENARIO-FLEET-TABLE.
081300     READ SCNFILE
081400         AT END MOVE "N" TO MORE-SCNS-SW
081500     END-READ.
081600 815-EXIT.
081700     EXIT.
081800******************************************************************
081900*    RE-RUN READINESS, SCORING AND RANKING OVER THE SCENARIO
082000*    WORKING COPY.  SAME RULES AS 500-SCORE-AND-RANK, RESTATED
082100*    AGAINST SCN-FLEET-ENTRY/SCN-FLT-IDX BECAUSE COPY ... REPLACING
082200*    DOES NOT RENAME THE ELEMENTARY FIELDS INSIDE THE GROUP.
082300******************************************************************
082400 820-SCORE-RANK-SCENARIO.
082500     PERFORM VARYING SCN-FLT-IDX FROM 1 BY 1 UNTIL SCN-FLT-IDX > 25
082600         PERFORM 825-CHECK-READINESS-SCN THRU 825-EXIT
082700     END-PERFORM.
082800     CALL "TSSCORE" USING RUN-DATE, SCENARIO-FLEET-TABLE.
082900     CALL "TSRANK" USING SCENARIO-FLEET-TABLE.
083000 820-EXIT.
083100     EXIT.
083200******************************************************************
083300 825-CHECK-READINESS-SCN.
083400     IF TS-CERT-VALID-R OF SCN-FLEET-ENTRY (SCN-FLT-IDX) = "Y"
083500         AND TS-CERT-VALID-S OF SCN-FLEET-ENTRY (SCN-FLT-IDX) = "Y"
083600         AND TS-CERT-VALID-T OF SCN-FLEET-ENTRY (SCN-FLT-IDX) = "Y"
083700         AND TS-OPEN-HIPRI-JOBS OF SCN-FLEET-ENTRY (SCN-FLT-IDX) = 0
083800             MOVE "Y" TO TS-READY-FLAG OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
083900     ELSE
084000         MOVE "N" TO TS-READY-FLAG OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
084100     END-IF.
084200 825-EXIT.
084300     EXIT.
084400******************************************************************
084500*    RE-RUN THE U4 ALLOCATION WALK OVER THE (NOW RE-RANKED)
084600*    SCENARIO TABLE.  SAME THREE RULES AS 650-ALLOCATE-ONE-
084700*    TRAINSET, AGAINST THE SECOND SET OF COUNTERS.
084800******************************************************************
084900 830-ALLOCATE-SCENARIO.
085000     MOVE ZERO TO SERVICE-COUNT2 STANDBY-COUNT2 MAINT-COUNT2.
085100     PERFORM VARYING SCN-FLT-IDX FROM 1 BY 1 UNTIL SCN-FLT-IDX > 25
085200         PERFORM 835-ALLOCATE-ONE-SCN-TRAINSET THRU 835-EXIT
085300     END-PERFORM.
085400 830-EXIT.
085500     EXIT.
085600******************************************************************
085700 835-ALLOCATE-ONE-SCN-TRAINSET.
085800     IF TS-NOT-READY OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
085900         MOVE "M" TO TS-DEC-STATUS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
086000         MOVE "NOT SERVICE READY - CERTS/JOBS" TO
086100             TS-DEC-REASON OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
086200         MOVE ZERO TO
086300             TS-DEC-SVC-HOURS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
086400         ADD 1 TO MAINT-COUNT2
086500     ELSE
086600         IF SERVICE-COUNT2 < SERVICE-DEMAND
086700             MOVE "V" TO TS-DEC-STATUS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
086800             MOVE "ALLOCATED TO SERVICE" TO
086900                 TS-DEC-REASON OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
087000             MOVE 16.0 TO
087100                 TS-DEC-SVC-HOURS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
087200             ADD 1 TO SERVICE-COUNT2
087300         ELSE
087400             MOVE "S" TO TS-DEC-STATUS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
087500             MOVE "STANDBY - DEMAND MET" TO
087600                 TS-DEC-REASON OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
087700             MOVE ZERO TO
087800                 TS-DEC-SVC-HOURS OF SCN-FLEET-ENTRY (SCN-FLT-IDX)
087900             ADD 1 TO STANDBY-COUNT2
088000         END-IF
088100     END-IF.
088200 835-EXIT.
088300     EXIT.
088400******************************************************************
088500*    SECOND REPORT BLOCK -- SCENARIO COUNTS, SIGNED PER-STATUS
088600*    DIFFERENCES, CHANGED-TRAINSET LIST, TOTAL CHANGES.
088700******************************************************************
088800 850-WRITE-SCENARIO-RPT.
088900     MOVE "850-WRITE-SCENARIO-RPT" TO PARA-NAME.
089000     WRITE RPT-REC FROM SPACES
089010         AFTER ADVANCING TOP-OF-FORM.
089100     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
089200     WRITE RPT-REC FROM WS-SCN-HDG-LINE
089210         AFTER ADVANCING 2.
089300     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
089400     MOVE "SCENARIO SERVICE COUNT" TO WS-TOT-LABEL.
089500     MOVE SERVICE-COUNT2 TO WS-TOT-VALUE.
089600     WRITE RPT-REC FROM WS-TOTAL-LINE
089610         AFTER ADVANCING 2.
089700     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
089800     MOVE "SCENARIO STANDBY COUNT" TO WS-TOT-LABEL.
089900     MOVE STANDBY-COUNT2 TO WS-TOT-VALUE.
090000     WRITE RPT-REC FROM WS-TOTAL-LINE
090010         AFTER ADVANCING 1.
090100     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
090200     MOVE "SCENARIO MAINTENANCE COUNT" TO WS-TOT-LABEL.
090300     MOVE MAINT-COUNT2 TO WS-TOT-VALUE.
090400     WRITE RPT-REC FROM WS-TOTAL-LINE
090410         AFTER ADVANCING 1.
090500     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
090600     MOVE "SERVICE COUNT DIFFERENCE (SCENARIO - BASELINE)" TO
090700         WS-DIFF-LABEL.
090800     MOVE WS-CMP-TO-SVC-CNT TO WS-DIFF-VALUE.
090900     WRITE RPT-REC FROM WS-DIFF-LINE
090910         AFTER ADVANCING 2.
091000     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
091100     MOVE "STANDBY COUNT DIFFERENCE (SCENARIO - BASELINE)" TO
091200         WS-DIFF-LABEL.
091300     MOVE WS-CMP-TO-STBY-CNT TO WS-DIFF-VALUE.
091400     WRITE RPT-REC FROM WS-DIFF-LINE
091410         AFTER ADVANCING 1.
091500     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
091600     MOVE "MAINTENANCE COUNT DIFFERENCE (SCENARIO - BASELINE)" TO
091700         WS-DIFF-LABEL.
091800     MOVE WS-CMP-TO-MAINT-CNT TO WS-DIFF-VALUE.
091900     WRITE RPT-REC FROM WS-DIFF-LINE
091910         AFTER ADVANCING 1.
092000     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
092100     PERFORM 860-WRITE-CHANGE-LIST THRU 860-EXIT
092200         VARYING CHG-IDX FROM 1 BY 1
092300         UNTIL CHG-IDX > WS-CMP-TOTAL-CHANGES.
092400     MOVE "TOTAL TRAINSETS CHANGED" TO WS-TOT-LABEL.
092500     MOVE WS-CMP-TOTAL-CHANGES TO WS-TOT-VALUE.
092600     WRITE RPT-REC FROM WS-TOTAL-LINE
092610         AFTER ADVANCING 2.
092700     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
092800 850-EXIT.
092900     EXIT.
093000******************************************************************
093100 860-WRITE-CHANGE-LIST.
093200     MOVE WS-CHG-TRAINSET-ID (CHG-IDX) TO WS-CHG-ID-O.
093300     MOVE WS-CHG-FROM-STATUS (CHG-IDX) TO WS-CHG-FROM-O.
093400     MOVE WS-CHG-TO-STATUS (CHG-IDX) TO WS-CHG-TO-O.
093500     WRITE RPT-REC FROM WS-CHANGE-LINE
093510         AFTER ADVANCING 1.
093600     PERFORM 790-CHECK-RPT-STATUS THRU 790-EXIT.
093700 860-EXIT.
093800     EXIT.
093900******************************************************************
094000*    OPEN THE THREE INPUT FEEDS AND THE TWO OUTPUTS.  SCNFILE IS
094100*    DELIBERATELY NOT OPENED HERE -- IT IS AN OPTIONAL RUN
094200*    PARAMETER, OPENED LAZILY BY 805-OPEN-SCNFILE ONLY WHEN THE
094300*    SCENARIO BLOCK IS REACHED.
094400******************************************************************
094500 090-OPEN-FILES.
094600     MOVE "090-OPEN-FILES" TO PARA-NAME.
094700     OPEN INPUT CERTFILE.
094800     IF CERTFILE-STATUS NOT = "00"
094900         MOVE "BAD OPEN ON CERTFILE" TO ABEND-REASON
095000         MOVE CERTFILE-STATUS TO EXPECTED-VAL
095100         GO TO 1000-ABEND-RTN
095200     END-IF.
095300     OPEN INPUT JOBFILE.
095400     IF JOBFILE-STATUS NOT = "00"
095500         MOVE "BAD OPEN ON JOBFILE" TO ABEND-REASON
095600         MOVE JOBFILE-STATUS TO EXPECTED-VAL
095700         GO TO 1000-ABEND-RTN
095800     END-IF.
095900     OPEN INPUT OVRFILE.
096000     IF OVRFILE-STATUS NOT = "00"
096100         MOVE "BAD OPEN ON OVRFILE" TO ABEND-REASON
096200         MOVE OVRFILE-STATUS TO EXPECTED-VAL
096300         GO TO 1000-ABEND-RTN
096400     END-IF.
096500     OPEN OUTPUT DECFILE.
096600     IF DECFILE-STATUS NOT = "00"
096700         MOVE "BAD OPEN ON DECFILE" TO ABEND-REASON
096800         MOVE DECFILE-STATUS TO EXPECTED-VAL
096900         GO TO 1000-ABEND-RTN
097000     END-IF.
097100     OPEN OUTPUT RPTFILE.
097200     IF RPTFILE-STATUS NOT = "00"
097300         MOVE "BAD OPEN ON RPTFILE" TO ABEND-REASON
097400         MOVE RPTFILE-STATUS TO EXPECTED-VAL
097500         GO TO 1000-ABEND-RTN
097600     END-IF.
097700 090-EXIT.
097800     EXIT.
097900******************************************************************
098000 999-CLEANUP.
098100     MOVE "999-CLEANUP" TO PARA-NAME.
098200     CLOSE CERTFILE JOBFILE OVRFILE DECFILE RPTFILE.
098300     IF SCNFILE-WAS-OPENED
098400         CLOSE SCNFILE
098500     END-IF.
098600     DISPLAY "RECORDS READ  - CERTS:      " RECORDS-READ-CERTS.
098700     DISPLAY "RECORDS READ  - JOBS:       " RECORDS-READ-JOBS.
098800     DISPLAY "RECORDS READ  - OVERRIDES:  " RECORDS-READ-OVRS.
098900     DISPLAY "RECORDS WRITTEN - DECISIONS: " RECORDS-WRITTEN-DECS.
099000     DISPLAY "******** NORMAL END OF JOB TSINDUC ********".
099100 999-EXIT.
099200     EXIT.
099300******************************************************************
099400*    1000-ABEND-RTN FORCES AN S0C7 (DIVIDE BY ZERO) SO THE JOB
099500*    LOG AND CONSOLE SHOW PARA-NAME/ABEND-REASON FOR THE OPERATOR,
099600*    THE SAME PATTERN USED IN TSSCNMOD.
099700******************************************************************
099800 1000-ABEND-RTN.
099900     DISPLAY "*** ABNORMAL END OF JOB- TSINDUC ***".
100000     DISPLAY "PARAGRAPH: " PARA-NAME.
100100     DISPLAY "REASON: " ABEND-REASON.
100200     DISPLAY "EXPECTED: " EXPECTED-VAL.
100300     DIVIDE ZERO-VAL INTO ONE-VAL.
100400     GOBACK.
