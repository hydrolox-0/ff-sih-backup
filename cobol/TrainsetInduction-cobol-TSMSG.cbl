000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSMSG.
000300 AUTHOR.         K P TRAN.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   07/09/1992.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSMSG  --  PARSE ONE OPERATOR MESSAGE LINE (U6)
001000*    UPPER-CASES THE MESSAGE, SPLITS ON SPACES, TESTS EACH TOKEN
001100*    FOR A 6-CHARACTER TRAINSET MENTION (TS-NNN) AND SCANS THE
001200*    WHOLE MESSAGE FOR THE FIVE STATUS KEYWORDS.  CALLS TSTRIM
001300*    TO GET EACH TOKEN'S TRUE LENGTH BEFORE IT IS TESTED.
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------
001700*    07/09/92  KPT  ORIGINAL - TRAINSET MENTION SEARCH ONLY
001800*    03/15/94  KPT  ADD KEYWORD SUBSTRING SEARCH (REQ 098)
001900*    01/28/99  KPT  Y2K AUDIT - NO DATE FIELDS IN THIS PROGRAM,
002000*                   NO CHANGE REQUIRED
002100*    06/19/03  RJL  RAISE TOKEN LIMIT FROM 10 TO 15 -- LONGER
002200*                   CONTROL-ROOM MESSAGES WERE BEING TRUNCATED
002250*    08/25/05  KPT  DROP THE LAST-3-DIGITS TEST ON A TRAINSET
002260*                   MENTION -- AUDIT FOUND U6 ONLY REQUIRES A
002270*                   6-CHARACTER "TS-" TOKEN, NOT ALL-NUMERIC
002280*                   SUFFIX, AND GARBLED TOKENS WERE BEING LOST
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER.   IBM-390.
002700 OBJECT-COMPUTER.   IBM-390.
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003150 77  WS-TOKEN-COUNT                  PIC 9(02) COMP.
003160 77  WS-KW-TALLY                     PIC 9(03) COMP.
003200 01  WS-UPPER-MESSAGE                PIC X(80).
003600 01  WS-TOKEN-TABLE.
003700     05  WS-TOKEN-ENTRY OCCURS 15 TIMES INDEXED BY TOK-IDX.
003800         10  WS-TOKEN-TEXT           PIC X(30).
003900         10  WS-TOKEN-LTH            PIC S9(04) COMP.
004000 01  WS-WORK-FIELDS.
004100     05  WS-UNSTR-PTR                PIC 9(03) COMP.
004700 LINKAGE SECTION.
004800 01  LK-MESSAGE-TEXT                 PIC X(80).
004900 01  LK-PARSE-RESULT.
005000     05  LK-MENTION-COUNT            PIC 9(02) COMP.
005300     05  LK-MENTION-TABLE OCCURS 15 TIMES
005400                             INDEXED BY MTN-IDX.
005500         10  LK-MENTION-ID           PIC X(06).
005600     05  LK-KW-MAINTENANCE           PIC X(01) VALUE "N".
005700         88  LK-KW-MAINTENANCE-FOUND VALUE "Y".
005800     05  LK-KW-REPAIR                PIC X(01) VALUE "N".
005900         88  LK-KW-REPAIR-FOUND      VALUE "Y".
006000     05  LK-KW-READY                 PIC X(01) VALUE "N".
006100         88  LK-KW-READY-FOUND       VALUE "Y".
006200     05  LK-KW-ISSUE                 PIC X(01) VALUE "N".
006300         88  LK-KW-ISSUE-FOUND       VALUE "Y".
006400     05  LK-KW-PROBLEM               PIC X(01) VALUE "N".
006500         88  LK-KW-PROBLEM-FOUND     VALUE "Y".
006600 PROCEDURE DIVISION USING LK-MESSAGE-TEXT, LK-PARSE-RESULT.
006700******************************************************************
006800 000-MAIN-CONTROL.
006900     PERFORM 050-INIT-RESULT THRU 050-EXIT.
007000     MOVE LK-MESSAGE-TEXT TO WS-UPPER-MESSAGE.
007050     INSPECT WS-UPPER-MESSAGE CONVERTING
007060         "abcdefghijklmnopqrstuvwxyz" TO
007070         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200     PERFORM 100-SPLIT-INTO-TOKENS THRU 100-EXIT.
007300     PERFORM 200-SCAN-TOKEN-TABLE THRU 200-EXIT.
007400     PERFORM 300-SCAN-KEYWORDS THRU 300-EXIT.
007500     GOBACK.
007600 000-MAIN-CONTROL-EXIT.
007700     EXIT.
007800******************************************************************
007900 050-INIT-RESULT.
008000     MOVE ZERO TO LK-MENTION-COUNT.
008100     MOVE "N" TO LK-KW-MAINTENANCE LK-KW-REPAIR LK-KW-READY
008200                 LK-KW-ISSUE LK-KW-PROBLEM.
008300     PERFORM VARYING MTN-IDX FROM 1 BY 1 UNTIL MTN-IDX > 15
008400         MOVE SPACES TO LK-MENTION-ID (MTN-IDX)
008500     END-PERFORM.
008600 050-EXIT.
008700     EXIT.
008800******************************************************************
008900*    SPLIT THE UPPER-CASED MESSAGE ON SPACES INTO WS-TOKEN-TABLE.
009000******************************************************************
009100 100-SPLIT-INTO-TOKENS.
009200     MOVE 1 TO WS-UNSTR-PTR.
009300     MOVE 0 TO WS-KW-TALLY.
009400     SET TOK-IDX TO 1.
009500     UNSTRING WS-UPPER-MESSAGE DELIMITED BY ALL SPACE
009600         INTO WS-TOKEN-TEXT (1)  WS-TOKEN-TEXT (2)
009700              WS-TOKEN-TEXT (3)  WS-TOKEN-TEXT (4)
009800              WS-TOKEN-TEXT (5)  WS-TOKEN-TEXT (6)
009900              WS-TOKEN-TEXT (7)  WS-TOKEN-TEXT (8)
010000              WS-TOKEN-TEXT (9)  WS-TOKEN-TEXT (10)
010100              WS-TOKEN-TEXT (11) WS-TOKEN-TEXT (12)
010200              WS-TOKEN-TEXT (13) WS-TOKEN-TEXT (14)
010300              WS-TOKEN-TEXT (15)
010400         TALLYING IN WS-TOKEN-COUNT.
010500     IF WS-TOKEN-COUNT > 15
010600         MOVE 15 TO WS-TOKEN-COUNT
010700     END-IF.
010800 100-EXIT.
010900     EXIT.
011000******************************************************************
011100*    TEST EACH TOKEN FOR A TRAINSET MENTION.  A MENTION IS
011200*    EXACTLY 6 CHARACTERS LONG AND BEGINS "TS-" (BUSINESS
011300*    RULE U6) -- THE REMAINING 3 CHARACTERS ARE NOT EDITED.
011400******************************************************************
011500 200-SCAN-TOKEN-TABLE.
011600     PERFORM VARYING TOK-IDX FROM 1 BY 1
011700         UNTIL TOK-IDX > WS-TOKEN-COUNT
011800         CALL "TSTRIM" USING WS-TOKEN-TEXT (TOK-IDX),
011900              WS-TOKEN-LTH (TOK-IDX)
012000         PERFORM 210-TEST-ONE-TOKEN THRU 210-EXIT
012100     END-PERFORM.
012200 200-EXIT.
012300     EXIT.
012400******************************************************************
012500 210-TEST-ONE-TOKEN.
012600     IF WS-TOKEN-LTH (TOK-IDX) = 6
012700         AND WS-TOKEN-TEXT (TOK-IDX) (1:3) = "TS-"
013000             PERFORM 230-ADD-MENTION THRU 230-EXIT
013200     END-IF.
013300 210-EXIT.
013400     EXIT.
014700******************************************************************
014800 230-ADD-MENTION.
014900     IF LK-MENTION-COUNT < 15
015000         SET MTN-IDX TO LK-MENTION-COUNT
015100         SET MTN-IDX UP BY 1
015200         MOVE WS-TOKEN-TEXT (TOK-IDX) (1:6) TO
015300             LK-MENTION-ID (MTN-IDX)
015400         ADD 1 TO LK-MENTION-COUNT
015500     END-IF.
015600 230-EXIT.
015700     EXIT.
015800******************************************************************
015900*    KEYWORD MATCH IS A SUBSTRING SEARCH OVER THE WHOLE UPPER-
016000*    CASED MESSAGE, NOT TOKEN BY TOKEN (BUSINESS RULE U6).
016100******************************************************************
016200 300-SCAN-KEYWORDS.
016250     MOVE 0 TO WS-KW-TALLY.
016300     INSPECT WS-UPPER-MESSAGE TALLYING WS-KW-TALLY
016400         FOR ALL "MAINTENANCE".
016500     IF WS-KW-TALLY > 0
016600         MOVE "Y" TO LK-KW-MAINTENANCE
016700     END-IF.
016800     MOVE 0 TO WS-KW-TALLY.
016900     INSPECT WS-UPPER-MESSAGE TALLYING WS-KW-TALLY
017000         FOR ALL "REPAIR".
017100     IF WS-KW-TALLY > 0
017200         MOVE "Y" TO LK-KW-REPAIR
017300     END-IF.
017400     MOVE 0 TO WS-KW-TALLY.
017500     INSPECT WS-UPPER-MESSAGE TALLYING WS-KW-TALLY
017600         FOR ALL "READY".
017700     IF WS-KW-TALLY > 0
017800         MOVE "Y" TO LK-KW-READY
017900     END-IF.
018000     MOVE 0 TO WS-KW-TALLY.
018100     INSPECT WS-UPPER-MESSAGE TALLYING WS-KW-TALLY
018200         FOR ALL "ISSUE".
018300     IF WS-KW-TALLY > 0
018400         MOVE "Y" TO LK-KW-ISSUE
018500     END-IF.
018600     MOVE 0 TO WS-KW-TALLY.
018700     INSPECT WS-UPPER-MESSAGE TALLYING WS-KW-TALLY
018800         FOR ALL "PROBLEM".
018900     IF WS-KW-TALLY > 0
019000         MOVE "Y" TO LK-KW-PROBLEM
019100     END-IF.
019200 300-EXIT.
019300     EXIT.
