000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSCOMPARE.
000300 AUTHOR.         M T OSEI.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   05/20/1992.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSCOMPARE  --  COMPARE BASELINE VS SCENARIO ALLOCATION
001000*    CALLED FROM TSINDUC PARAGRAPH 800-RUN-SCENARIO AFTER BOTH
001100*    THE BASELINE AND SCENARIO COPIES OF FLEET-MASTER-TABLE HAVE
001200*    BEEN SCORED, RANKED AND ALLOCATED.  FOR EACH BASELINE ENTRY
001300*    FINDS THE SAME TRAINSET ID IN THE (INDEPENDENTLY RE-RANKED)
001400*    SCENARIO TABLE AND ACCUMULATES THE SIGNED STATUS-COUNT
001410*    DIFFERENCES AND THE LIST OF TRAINSETS WHOSE STATUS CHANGED.
001500******************************************************************
001600*    CHANGE LOG
001700*    ----------
001800*    05/20/92  MTO  ORIGINAL
001900*    12/08/95  MTO  ADD CHANGED-TRAINSET LIST, PREVIOUSLY ONLY
002000*                   THE COUNTS WERE RETURNED (OPERATIONS COULD
002100*                   NOT TELL WHICH TRAINSETS MOVED)
002200*    02/04/99  MTO  Y2K AUDIT - NO DATE FIELDS IN THIS PROGRAM,
002300*                   NO CHANGE REQUIRED
002350*    11/17/04  RJL  ADD LIMIT CHECK IN 300-RECORD-CHANGE SO A
002360*                   26TH STATUS CHANGE IN ONE RUN CANNOT OVERRUN
002370*                   LK-CMP-CHANGE-LIST (PROD INC 2004-0219)
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.   IBM-390.
002800 OBJECT-COMPUTER.   IBM-390.
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003250 77  WS-SRCH-IDX                     PIC 9(02) COMP.
003260 77  WS-FOUND-SW                     PIC X(01) VALUE "N".
003270     88  WS-MATCH-FOUND              VALUE "Y".
003300 01  WS-WORK-FIELDS.
003400     05  WS-CMP-IDX                  PIC 9(02) COMP.
004100 LINKAGE SECTION.
004200 01  LK-BASELINE-TABLE.
004300     COPY TSFLEET
004400         REPLACING FLEET-MASTER-TABLE BY LK-BASELINE-TABLE
004500                   FLEET-ENTRY       BY LK-BASE-ENTRY
004600                   FLT-IDX           BY LK-BASE-IDX.
004700 01  LK-SCENARIO-TABLE.
004800     COPY TSFLEET
004900         REPLACING FLEET-MASTER-TABLE BY LK-SCENARIO-TABLE
005000                   FLEET-ENTRY       BY LK-SCN-ENTRY
005100                   FLT-IDX           BY LK-SCN-IDX.
005200 01  LK-COMPARE-RESULT.
005300     05  LK-CMP-TO-SVC-CNT           PIC S9(02) COMP-3.
005400     05  LK-CMP-TO-STBY-CNT          PIC S9(02) COMP-3.
005500     05  LK-CMP-TO-MAINT-CNT         PIC S9(02) COMP-3.
005600     05  LK-CMP-TOTAL-CHANGES        PIC 9(02) COMP.
005900     05  LK-CMP-CHANGE-LIST OCCURS 25 TIMES
006000                             INDEXED BY CHG-IDX.
006100         10  LK-CHG-TRAINSET-ID      PIC X(06).
006200         10  LK-CHG-FROM-STATUS      PIC X(01).
006300         10  LK-CHG-TO-STATUS        PIC X(01).
006400 PROCEDURE DIVISION USING LK-BASELINE-TABLE, LK-SCENARIO-TABLE,
006500         LK-COMPARE-RESULT.
006600******************************************************************
006700 000-MAIN-CONTROL.
006800     MOVE ZERO TO LK-CMP-TO-SVC-CNT
006900                  LK-CMP-TO-STBY-CNT
007000                  LK-CMP-TO-MAINT-CNT
007100                  LK-CMP-TOTAL-CHANGES.
007200     SET CHG-IDX TO 1.
007300     PERFORM VARYING WS-CMP-IDX FROM 1 BY 1
007400         UNTIL WS-CMP-IDX > 25
007500         PERFORM 100-COMPARE-ONE-TRAINSET THRU 100-EXIT
007600     END-PERFORM.
007700     GOBACK.
007800 000-MAIN-CONTROL-EXIT.
007900     EXIT.
008000******************************************************************
008100*    EACH TABLE WAS INDEPENDENTLY RANKED BY TSRANK SO THE SAME
008200*    SUBSCRIPT DOES NOT NECESSARILY HOLD THE SAME TRAINSET IN
008300*    BOTH TABLES -- THE SCENARIO ENTRY MUST BE FOUND BY ID.
008400******************************************************************
008500 100-COMPARE-ONE-TRAINSET.
008600     SET LK-BASE-IDX TO WS-CMP-IDX.
008700     MOVE "N" TO WS-FOUND-SW.
008750     PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
008760         UNTIL WS-SRCH-IDX > 25 OR WS-MATCH-FOUND
008770         PERFORM 110-TEST-SCN-ENTRY THRU 110-EXIT
008780     END-PERFORM.
008800     IF WS-MATCH-FOUND
008810         AND TS-DEC-STATUS OF LK-SCN-ENTRY (LK-SCN-IDX) NOT =
008820             TS-DEC-STATUS OF LK-BASE-ENTRY (LK-BASE-IDX)
008900             PERFORM 200-ACCUM-DIFFERENCE THRU 200-EXIT
009000             PERFORM 300-RECORD-CHANGE THRU 300-EXIT
009050     END-IF.
009100 100-EXIT.
009200     EXIT.
009250******************************************************************
009260 110-TEST-SCN-ENTRY.
009270     SET LK-SCN-IDX TO WS-SRCH-IDX.
009280     IF TS-ID OF LK-SCN-ENTRY (LK-SCN-IDX) =
009290         TS-ID OF LK-BASE-ENTRY (LK-BASE-IDX)
009300             MOVE "Y" TO WS-FOUND-SW
009310     END-IF.
009320 110-EXIT.
009330     EXIT.
009340******************************************************************
009400*    ADJUST THE SIGNED STATUS COUNTS.  A TRAINSET THAT MOVES
009500*    INTO SERVICE ADDS ONE TO THE SERVICE COUNT AND SUBTRACTS
009600*    ONE FROM WHATEVER STATUS IT LEFT, AND SO ON.
009700******************************************************************
009800 200-ACCUM-DIFFERENCE.
009900     EVALUATE TS-DEC-STATUS OF LK-SCN-ENTRY (LK-SCN-IDX)
010000         WHEN "V"
010100             ADD 1 TO LK-CMP-TO-SVC-CNT
010200         WHEN "S"
010300             ADD 1 TO LK-CMP-TO-STBY-CNT
010400         WHEN "M"
010500             ADD 1 TO LK-CMP-TO-MAINT-CNT
010600     END-EVALUATE.
010700     EVALUATE TS-DEC-STATUS OF LK-BASE-ENTRY (LK-BASE-IDX)
010800         WHEN "V"
010900             SUBTRACT 1 FROM LK-CMP-TO-SVC-CNT
011000         WHEN "S"
011100             SUBTRACT 1 FROM LK-CMP-TO-STBY-CNT
011200         WHEN "M"
011300             SUBTRACT 1 FROM LK-CMP-TO-MAINT-CNT
011400     END-EVALUATE.
011500 200-EXIT.
011600     EXIT.
011700******************************************************************
011800 300-RECORD-CHANGE.
011900     IF LK-CMP-TOTAL-CHANGES < 25
012000         MOVE TS-ID OF LK-SCN-ENTRY (LK-SCN-IDX)
012010             TO LK-CHG-TRAINSET-ID (CHG-IDX)
012200         MOVE TS-DEC-STATUS OF LK-BASE-ENTRY (LK-BASE-IDX)
012210             TO LK-CHG-FROM-STATUS (CHG-IDX)
012400         MOVE TS-DEC-STATUS OF LK-SCN-ENTRY (LK-SCN-IDX)
012410             TO LK-CHG-TO-STATUS (CHG-IDX)
012600         ADD 1 TO LK-CMP-TOTAL-CHANGES
012700         SET CHG-IDX UP BY 1
012800     END-IF.
012900 300-EXIT.
013000     EXIT.
