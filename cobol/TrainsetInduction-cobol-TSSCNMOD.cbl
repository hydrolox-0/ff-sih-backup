000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSSCNMOD.
000300 AUTHOR.         R J LANCASTER.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   05/06/1992.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSSCNMOD  --  APPLY ONE SCENARIO PARAMETER TO THE WORKING
001000*    COPY OF FLEET-MASTER-TABLE BUILT BY TSINDUC PARAGRAPH
001100*    800-RUN-SCENARIO.  THE BASELINE TABLE IS NOT TOUCHED -- THE
001200*    CALLER PASSES A SEPARATE COPY IT TOOK BEFORE CALLING.
001300*
001400*    SCENARIO TYPE "E" (EXPIRY) - FORCE THE NAMED CERTIFICATE
001500*        TYPE INVALID FOR THE NAMED TRAINSET.
001600*    SCENARIO TYPE "F" (FAILURE) - ADD ONE EMERGENCY HIGH
001700*        PRIORITY JOB CARD TO THE NAMED TRAINSET.
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    05/06/92  RJL  ORIGINAL - EXPIRY SCENARIO ONLY
002200*    09/14/93  RJL  ADD FAILURE SCENARIO (REQ 077)
002300*    02/02/99  RJL  Y2K AUDIT - NO DATE FIELDS MODIFIED BY THIS
002400*                   PROGRAM, NO CHANGE REQUIRED
002500*    05/11/01  KPT  ABEND IF TRAINSET ID NOT FOUND IN TABLE --
002600*                   PREVIOUSLY FELL THROUGH SILENTLY (PROD INC
002700*                   2001-0143)
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003650 77  WS-SRCH-IDX                     PIC 9(02) COMP.
003670 77  WS-FOUND-SW                     PIC X(01) VALUE "N".
003680     88  WS-TRAINSET-FOUND           VALUE "Y".
004200 COPY TSABEND.
004300 LINKAGE SECTION.
004400 01  LK-SCENARIO-PARM.
004500     05  LK-SCN-TYPE                 PIC X(01).
004600         88  LK-SCN-IS-EXPIRY        VALUE "E".
004700         88  LK-SCN-IS-FAILURE       VALUE "F".
004800     05  LK-SCN-TRAINSET-ID          PIC X(06).
004900     05  LK-SCN-CERT-TYPE            PIC X(01).
005200     COPY TSFLEET.
005300 PROCEDURE DIVISION USING LK-SCENARIO-PARM, FLEET-MASTER-TABLE.
005400******************************************************************
005500 000-MAIN-CONTROL.
005600     MOVE "N" TO WS-FOUND-SW.
005700     PERFORM VARYING WS-SRCH-IDX FROM 1 BY 1
005800         UNTIL WS-SRCH-IDX > 25 OR WS-TRAINSET-FOUND
005900         PERFORM 100-TEST-ENTRY THRU 100-EXIT
006000     END-PERFORM.
006100     IF NOT WS-TRAINSET-FOUND
006200         MOVE "000-MAIN-CONTROL" TO PARA-NAME
006300         MOVE "SCENARIO TRAINSET ID NOT IN FLEET TABLE"
006400             TO ABEND-REASON
006500         MOVE LK-SCN-TRAINSET-ID TO EXPECTED-VAL
006600         GO TO 900-ABEND-RTN
006700     END-IF.
006800     GOBACK.
006900 000-MAIN-CONTROL-EXIT.
007000     EXIT.
007100******************************************************************
007200 100-TEST-ENTRY.
007300     SET FLT-IDX TO WS-SRCH-IDX.
007400     IF TS-ID (FLT-IDX) = LK-SCN-TRAINSET-ID
007500         MOVE "Y" TO WS-FOUND-SW
007600         PERFORM 200-APPLY-SCENARIO THRU 200-EXIT
007700     END-IF.
007800 100-EXIT.
007900     EXIT.
008000******************************************************************
008100 200-APPLY-SCENARIO.
008200     IF LK-SCN-IS-EXPIRY
008300         PERFORM 210-FORCE-CERT-INVALID THRU 210-EXIT
008400     ELSE
008500         IF LK-SCN-IS-FAILURE
008600             PERFORM 220-ADD-EMERGENCY-JOB THRU 220-EXIT
008700         END-IF
008800     END-IF.
008900 200-EXIT.
009000     EXIT.
009100******************************************************************
009200 210-FORCE-CERT-INVALID.
009300     EVALUATE LK-SCN-CERT-TYPE
009400         WHEN "R"
009500             MOVE "N" TO TS-CERT-VALID-R (FLT-IDX)
009600         WHEN "S"
009700             MOVE "N" TO TS-CERT-VALID-S (FLT-IDX)
009800         WHEN "T"
009900             MOVE "N" TO TS-CERT-VALID-T (FLT-IDX)
010000         WHEN OTHER
010100             MOVE "210-FORCE-CERT-INVALID" TO PARA-NAME
010200             MOVE "UNKNOWN CERTIFICATE TYPE ON SCENARIO PARM"
010300                 TO ABEND-REASON
010400             MOVE LK-SCN-CERT-TYPE TO EXPECTED-VAL
010500             GO TO 900-ABEND-RTN
010600     END-EVALUATE.
010700 210-EXIT.
010800     EXIT.
010900******************************************************************
011000 220-ADD-EMERGENCY-JOB.
011100     IF TS-OPEN-HIPRI-JOBS (FLT-IDX) < 99
011200         ADD 1 TO TS-OPEN-HIPRI-JOBS (FLT-IDX)
011300     END-IF.
011400 220-EXIT.
011500     EXIT.
011600******************************************************************
011700*    900-ABEND-RTN FORCES AN S0C7 (DIVIDE BY ZERO) SO THE JOB
011800*    LOG AND CONSOLE SHOW PARA-NAME/ABEND-REASON FOR THE OPERATOR.
011900******************************************************************
012000 900-ABEND-RTN.
012100     DISPLAY "TSSCNMOD ABEND - " PARA-NAME.
012200     DISPLAY "REASON: " ABEND-REASON.
012300     DISPLAY "EXPECTED: " EXPECTED-VAL.
012400     DIVIDE ZERO-VAL INTO ONE-VAL.
012500     GOBACK.
