      ******************************************************************
      *    TSABEND  --  ABNORMAL-END MESSAGE WORK AREA
      *    COPIED INTO EVERY PROGRAM THAT CONTAINS A 1000-ABEND-RTN.
      *    THE ROUTINE FORCES AN S0C7 BY DIVIDING ZERO-VAL INTO
      *    ONE-VAL SO THE REGION DUMP SHOWS PARA-NAME/ABEND-REASON
      *    ON THE OPERATOR CONSOLE.
      ******************************************************************
      * 021014 RJL  ORIGINAL
      * 040299 RJL  Y2K AUDIT - NO DATE FIELDS IN THIS AREA, NO CHANGE
      *             REQUIRED, ENTRY MADE FOR AUDIT TRAIL ONLY
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-TAG                  PIC X(01) VALUE "*".
           05  PARA-NAME                  PIC X(30).
           05  ABEND-REASON                PIC X(60).
           05  EXPECTED-VAL                PIC X(10).
           05  ACTUAL-VAL                  PIC X(10).
           05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
           05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
           05  FILLER                      PIC X(08).
