      ******************************************************************
      *    TSFLEET  --  FLEET MASTER WORK TABLE
      *    ONE ENTRY PER TRAINSET (25 ENTRIES, TS-001 THRU TS-025).
      *    BUILT IN WORKING-STORAGE BY TSINDUC (U1 DATA MERGE) AND
      *    PASSED BY REFERENCE INTO EVERY CALLED SUBPROGRAM SO THE
      *    SCORING / RANKING / SCENARIO ROUTINES CAN UPDATE A TRAINSET
      *    ENTRY IN PLACE.  NO VSAM/INDEXED FILE BACKS THIS TABLE.
      *    REPLACES THE (ABSENT FROM SOURCE) PATDALY/PATMSTR COPYBOOKS.
      ******************************************************************
      * 021014 RJL  ORIGINAL LAYOUT FOR FLEET INDUCTION REWRITE
      * 031514 RJL  ADDED TS-DEC-xxx WORKING FIELDS SO DECISION BUILD
      *             DOES NOT NEED A SECOND TABLE
      ******************************************************************
       01  FLEET-MASTER-TABLE.
           05  FLEET-ENTRY OCCURS 25 TIMES INDEXED BY FLT-IDX.
               10  TS-ID                       PIC X(06).
               10  TS-SEQ-NBR                  PIC 9(02) COMP.
               10  TS-STATUS                   PIC X(01).
                   88  TS-IN-SERVICE           VALUE "V".
                   88  TS-IN-STANDBY           VALUE "S".
                   88  TS-IN-MAINT             VALUE "M".
                   88  TS-IN-CLEANING          VALUE "C".
                   88  TS-OUT-OF-SERVICE       VALUE "O".
                   88  TS-VALID-STATUS
                       VALUES ARE "V", "S", "M", "C", "O".
               10  TS-MILEAGE                  PIC 9(07).
               10  TS-LAST-MAINT-DATE          PIC 9(08).
               10  TS-LMD-R REDEFINES TS-LAST-MAINT-DATE.
                   15  TS-LMD-CCYY             PIC 9(04).
                   15  TS-LMD-MM               PIC 9(02).
                   15  TS-LMD-DD               PIC 9(02).
               10  TS-STABLING-BAY             PIC 9(02).
               10  TS-CERT-GROUP.
                   15  TS-CERT-VALID-R         PIC X(01).
                   15  TS-CERT-VALID-S         PIC X(01).
                   15  TS-CERT-VALID-T         PIC X(01).
               10  TS-OPEN-HIPRI-JOBS          PIC 9(02).
               10  TS-BRANDING-FLAG            PIC X(01).
                   88  TS-HAS-BRANDING         VALUE "Y".
               10  TS-BRAND-REQ-HOURS          PIC 9(05)V9(01).
               10  TS-BRAND-CUR-HOURS          PIC 9(05)V9(01).
      ****** WORKING FIELDS -- NOT ON ANY INPUT FEED, SET BY U2/U3/U4
               10  TS-READY-FLAG               PIC X(01).
                   88  TS-IS-READY             VALUE "Y".
                   88  TS-NOT-READY            VALUE "N".
               10  TS-READY-SCORE              PIC 9V999.
               10  TS-MILEAGE-SCORE            PIC 9V999.
               10  TS-BRANDING-SCORE           PIC 9V999.
               10  TS-MAINT-SCORE              PIC 9V999.
               10  TS-STABLING-SCORE           PIC 9V999.
               10  TS-COMPOSITE-SCORE          PIC 9V999.
               10  TS-DEC-STATUS               PIC X(01).
               10  TS-DEC-REASON               PIC X(60).
               10  TS-DEC-SVC-HOURS            PIC 9(02)V9(01).
               10  FILLER                      PIC X(09).
      ******************************************************************
      * THE NUMBER OF TRAINSETS DESCRIBED BY THIS TABLE IS 25
      ******************************************************************
