000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TSTRIM.
000300 AUTHOR.         R J LANCASTER.
000400 INSTALLATION.   METRO RAIL CORP - DATA PROCESSING.
000500 DATE-WRITTEN.   02/10/1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*    TSTRIM  --  RETURN TRIMMED (NON-BLANK) LENGTH OF A TOKEN
001000*    CALLED BY TSMSG TO FIND THE TRUE LENGTH OF AN OPERATOR
001100*    MESSAGE TOKEN BEFORE IT IS CLASSIFIED AS A TRAINSET-ID
001200*    MENTION, A KEYWORD, OR NOISE.
001300******************************************************************
001400*    CHANGE LOG
001500*    ----------
001600*    02/10/91  RJL  ORIGINAL - SCAN BACKWARD FOR TRAILING BLANKS
001700*    06/22/93  RJL  IGNORE LOW-VALUES AS WELL AS SPACES
001800*    01/14/99  RJL  Y2K AUDIT - NO DATE FIELDS PRESENT, NO CHANGE
001900*    09/03/02  KPT  GUARD AGAINST ALL-BLANK TOKEN (RETURN ZERO)
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER.   IBM-390.
002400 OBJECT-COMPUTER.   IBM-390.
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002850 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
002860     88  WS-NONBLANK-FOUND       VALUE "Y".
002900 01  WS-SCAN-AREA.
003000     05  WS-SCAN-IDX             PIC 9(03) COMP.
003400     05  WS-TEXT-LEN             PIC 9(03) COMP VALUE 30.
003600 LINKAGE SECTION.
003700 01  LK-TOKEN-TEXT                PIC X(30).
003800 01  LK-TOKEN-LTH                 PIC S9(04) COMP.
003900 PROCEDURE DIVISION USING LK-TOKEN-TEXT, LK-TOKEN-LTH.
004000******************************************************************
004100 100-MAIN-LOGIC.
004200     MOVE ZERO TO LK-TOKEN-LTH.
004300     MOVE 30 TO WS-SCAN-IDX.
004400     MOVE "N" TO WS-FOUND-SW.
004500     PERFORM 200-BACK-SCAN THRU 200-BACK-SCAN-EXIT
004600         UNTIL WS-NONBLANK-FOUND OR WS-SCAN-IDX = ZERO.
004700     IF WS-NONBLANK-FOUND
004800         MOVE WS-SCAN-IDX TO LK-TOKEN-LTH
004900     ELSE
005000         MOVE ZERO TO LK-TOKEN-LTH
005100     END-IF.
005200     GOBACK.
005300 100-MAIN-LOGIC-EXIT.
005400     EXIT.
005500******************************************************************
005600*    SCAN FROM THE RIGHT UNTIL A CHARACTER THAT IS NOT A SPACE
005700*    OR LOW-VALUE IS FOUND.  THAT SUBSCRIPT IS THE TOKEN LENGTH.
005800******************************************************************
005900 200-BACK-SCAN.
006000     IF LK-TOKEN-TEXT (WS-SCAN-IDX:1) NOT = SPACE
006100         AND LK-TOKEN-TEXT (WS-SCAN-IDX:1) NOT = LOW-VALUE
006200             MOVE "Y" TO WS-FOUND-SW
006300     ELSE
006400         SUBTRACT 1 FROM WS-SCAN-IDX
006500     END-IF.
006600 200-BACK-SCAN-EXIT.
006700     EXIT.
